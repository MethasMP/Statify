000100******************************************************************
000200* This program is to convert a legacy single-amount statement
000300*    extract into the standard STATEMENT layout used by STATIFY,
000400*    classifying each row as a credit or a debit by keyword.
000500*
000600* Used File
000700*    - Legacy Single-Amount Extract File: LEGACYIN
000800*    - Converted Statement Extract File: STMTCNVO
000900*
001000* Conversion Steps
001100*    1. Write the fixed header row STATIFY's statement reader
001200*       skips, same device REQ 1261 added to every extract feed
001300*       this shop hands STATIFY.
001400*    2. Read one legacy row, fold its description to upper case,
001500*       and test it against the seven income keywords below.
001600*    3. Post the unsigned amount to ST-DEPOSIT if a keyword hit,
001700*       otherwise to ST-WITHDRAWAL, and write the converted row.
001800*    4. A row with a blown (non-numeric) amount field is skipped
001900*       and logged to the console rather than abending the run -
002000*       see the REQ 1664 note at 300-CLASSIFY-AND-WRITE-ROW.
002100*
002200******************************************************************
002300 IDENTIFICATION              DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.                 STCLSFY.
002600 AUTHOR.                     W. ANURAK.
002700 INSTALLATION.               KRUNGDHEP TRUST BANK - EDP DIVISION.
002800 DATE-WRITTEN.               APRIL 1991.
002900 DATE-COMPILED.
003000 SECURITY.                   UNCLASSIFIED - BATCH PRODUCTION LIBRARY.
003100*-----------------------------------------------------------------
003200* CHANGE LOG
003300*-----------------------------------------------------------------
003400* 910404 WA  REQ 1122  ORIGINAL PROGRAM WRITTEN FOR THE OLD       REQ1122 
003500* 910404 WA  REQ 1122     SINGLE-AMOUNT BRANCH FEED.              REQ1122 
003600* 910404 WA  REQ 1122  INCOME KEYWORD TABLE ADDED, SAME SEVEN     REQ1122 
003700* 910404 WA  REQ 1122     WORDS THE TELLER DESK USES BY HAND.     REQ1122 
003800* 930605 SP  REQ 1261  HEADER RECORD NOW WRITTEN AHEAD OF THE     REQ1261 
003900* 930605 SP  REQ 1261     CONVERTED ROWS SO STATIFY CAN SKIP IT.  REQ1261 
004000* 950918 WA  REQ 1358  NO CHANGE REQUIRED - AMOUNT SIGN LOGIC     REQ1358 
004100* 950918 WA  REQ 1358     STAYS LOCAL, AMTCALC NOT CALLED HERE.   REQ1358 
004200* 981030 WA  REQ 1487  YEAR 2000 REVIEW - UX-DATE IS AN 8-DIGIT   REQ1487 
004300* 981030 WA  REQ 1487     CCYYMMDD FIELD, NO WINDOWING USED.  OK. REQ1487 
004400* 990215 SP  REQ 1487  Y2K SIGN-OFF - NO FURTHER CHANGE REQUIRED. REQ1487 
004500* 021104 WA  REQ 1619  VERBOSE TRACE SWITCH ADDED FOR BATCH DESK. REQ1619
004600* 030519 WA  REQ 1664  SKIP-ROW GUARD ADDED FOR A BLOWN NUMERIC   REQ1664 
004700* 030519 WA  REQ 1664     AMOUNT FIELD SEEN AFTER A BRANCH DISK   REQ1664 
004800* 030519 WA  REQ 1664     RESEND - SEE NOTE AT THE PARAGRAPH.     REQ1664
004900* 070822 SP  REQ 1749  STMTCNVO HEADER TEXT WIDENED TO MATCH THE   REQ1749
005000* 070822 SP  REQ 1749     70-BYTE STATEMENT RECORD AFTER THE      REQ1749
005100* 070822 SP  REQ 1749     STRULEC PRIORITY FIELD WAS ADDED.       REQ1749
005200* 110307 WA  REQ 1803  NO FUNCTIONAL CHANGE - CASE-FOLD TABLE     REQ1803
005300* 110307 WA  REQ 1803     REVIEWED AGAINST THE BRANCH DESK'S OWN  REQ1803
005400* 110307 WA  REQ 1803     KEYWORD LIST.  STILL THE SAME SEVEN.    REQ1803
005500*-----------------------------------------------------------------
005600******************************************************************
005700 ENVIRONMENT                 DIVISION.
005800*-----------------------------------------------------------------
005900 CONFIGURATION               SECTION.
006000 SOURCE-COMPUTER.            IBM-3090.
006100 SPECIAL-NAMES.
006200*    UPSI-0 flipped on by the batch desk's JCL to echo every
006300*    converted row to the console - REQ 1619, same device the
006400*    rest of this shop's single-step converters use.
006500     UPSI-0 ON STATUS IS WS-VERBOSE-MODE
006600            OFF STATUS IS WS-QUIET-MODE.
006700*-----------------------------------------------------------------
006800 INPUT-OUTPUT                SECTION.
006900 FILE-CONTROL.
007000*    Legacy single-amount feed off the old branch extract job -
007100*    line sequential, same as every other STATIFY source feed.
007200     SELECT  LEGACY-FILE
007300             ASSIGN TO LEGACYIN
007400             ORGANIZATION IS LINE SEQUENTIAL
007500             FILE STATUS IS FS-LEGACY.
007600
007700*    Converted feed, ready to hand to STATIFY as a normal
007800*    STMTCNVO statement extract once the header row is dropped.
007900     SELECT  STATEMENT-OUT-FILE
008000             ASSIGN TO STMTCNVO
008100             ORGANIZATION IS LINE SEQUENTIAL
008200             FILE STATUS IS FS-STMTOUT.
008300
008400******************************************************************
008500 DATA                        DIVISION.
008600*-----------------------------------------------------------------
008700 FILE                        SECTION.
008800* UX- prefixed the same way STATIFY's interchange records are
008900* RO-/RL- prefixed - this is a twin layout of the branch feed,
009000* not the STRULEC/STSTATC family, so it gets its own prefix.
009100 FD  LEGACY-FILE
009200     RECORD CONTAINS 67 CHARACTERS
009300     DATA RECORD IS UX-LEGACY-EXTRACT-RECORD.
009400 01  UX-LEGACY-EXTRACT-RECORD.
009500     05  UX-DATE             PIC 9(08).
009600     05  UX-DESC             PIC X(40).
009700     05  UX-AMOUNT           PIC 9(09)V99.
009800     05  FILLER              PIC X(08).
009900
010000* Raw byte view of the incoming extract row, kept from the days
010100* a bad row was dumped whole to the batch desk console.
010200 01  UX-LEGACY-ALPHA-VIEW    REDEFINES UX-LEGACY-EXTRACT-RECORD
010300                             PIC X(67).
010400
010500* Output side uses the same STRULEC-family statement copybook
010600* STATIFY itself reads - one layout, shared by both programs,
010700* so a widening here can never drift out of step with STATIFY.
010800 FD  STATEMENT-OUT-FILE
010900     RECORD CONTAINS 70 CHARACTERS
011000     DATA RECORD IS ST-STATEMENT-RECORD.
011100 COPY "Copybooks/StmtRecord.cpy".
011200
011300*-----------------------------------------------------------------
011400 WORKING-STORAGE             SECTION.
011500*-----------------------------------------------------------------
011600* Standalone scalar - the income keyword count below, pulled out
011700* on its own 77-level the same way STATIFY/STATRPT carry their
011800* own table-size constants.
011900 77  WS-MAX-KEYWORD-ROWS     PIC 9(01) VALUE 7 COMP.
012000
012100* Same seven words the teller desk has always used by hand to
012200* decide if an unsigned amount is money coming in.
012300 01  WS-INCOME-KEYWORD-TABLE.
012400     05  FILLER              PIC X(15) VALUE "DEPOSIT".
012500     05  FILLER              PIC X(15) VALUE "INTEREST".
012600     05  FILLER              PIC X(15) VALUE "REFUND".
012700     05  FILLER              PIC X(15) VALUE "TRANSFER IN".
012800     05  FILLER              PIC X(15) VALUE "RECEIVED".
012900     05  FILLER              PIC X(15) VALUE "SALARY".
013000     05  FILLER              PIC X(15) VALUE "INCOME".
013100 01  WS-INCOME-KEYWORDS      REDEFINES WS-INCOME-KEYWORD-TABLE.
013200     05  WS-INCOME-KEYWORD   PIC X(15) OCCURS 7 TIMES.
013300
013400* This table folds lower case letters up to upper case for the
013500* keyword search - no FUNCTION verb is used in this shop's
013600* batch suite, INSPECT CONVERTING does the job.
013700 01  WS-CASE-FOLD-TABLE.
013800     05  WS-LOWER-ALPHABET   PIC X(26)
013900                             VALUE "abcdefghijklmnopqrstuvwxyz".
014000     05  WS-UPPER-ALPHABET   PIC X(26)
014100                             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014200     05  FILLER              PIC X(04) VALUE SPACES.
014300
014400 01  SWITCHES-AND-COUNTERS.
014500     05  EOF-SW              PIC X(01) VALUE "N".
014600         88  NOMORE-RECORD             VALUE "Y".
014700     05  WS-CREDIT-SW        PIC X(01) VALUE "N".
014800         88  WS-IS-CREDIT               VALUE "Y".
014900     05  WS-MATCH-FOUND-SW   PIC X(01) VALUE "N".
015000         88  WS-MATCH-FOUND              VALUE "Y".
015100     05  WS-CONVERTED-COUNT  PIC 9(07) VALUE ZEROS COMP.
015200     05  WS-SUB-K            PIC 9(02) VALUE ZEROS COMP.
015300     05  WS-SUB-J            PIC 9(04) VALUE ZEROS COMP.
015400     05  WS-KEYWORD-LEN      PIC 9(04) VALUE ZEROS COMP.
015500     05  WS-MAX-START        PIC 9(04) VALUE ZEROS COMP.
015600     05  FILLER              PIC X(04) VALUE SPACES.
015700
015800* Dump view used by a one-time batch-desk utility some years
015900* back; not read by this program any more.
016000 01  WS-SWITCHES-ALPHA-VIEW  REDEFINES SWITCHES-AND-COUNTERS.
016100     05  FILLER              PIC X(03).
016200     05  WS-COUNTERS-DISPLAY PIC X(17).
016300     05  FILLER              PIC X(04).
016400
016500 01  WS-FILE-STATUSES.
016600     05  FS-LEGACY           PIC X(02) VALUE "00".
016700     05  FS-STMTOUT          PIC X(02) VALUE "00".
016800     05  FILLER              PIC X(06) VALUE SPACES.
016900
017000 01  WS-DESC-WORK-AREA.
017100     05  WS-UPPER-DESC       PIC X(40) VALUE SPACES.
017200     05  FILLER              PIC X(04) VALUE SPACES.
017300
017400 01  WS-KEYWORD-WORK-AREA.
017500     05  WS-UPPER-KEYWORD    PIC X(15) VALUE SPACES.
017600     05  FILLER              PIC X(05) VALUE SPACES.
017700
017800 01  HD-HEADER-AREA.
017900     05  HD-HEADER-RECORD    PIC X(66) VALUE
018000         "STATEMENT EXTRACT CONVERTED FROM LEGACY SINGLE-AMOUNT FEED".
018100     05  FILLER              PIC X(04) VALUE SPACES.
018200
018300******************************************************************
018400 PROCEDURE                   DIVISION.
018500* Same 100/200/300/400/500/600 paragraph-level numbering this
018600* shop uses across STATIFY and STATRPT - lower numbers call
018700* higher ones, never the other way round, and the level jump
018800* tells you how deep into the keyword search you are.
018900*-----------------------------------------------------------------
019000* Main procedure
019100*-----------------------------------------------------------------
019200 100-CONVERT-LEGACY-EXTRACT.
019300     PERFORM 200-INITIATE-CONVERT.
019400     PERFORM 200-PROCEED-CONVERT
019500         UNTIL NOMORE-RECORD.
019600     PERFORM 200-TERMINATE-CONVERT.
019700
019800     STOP RUN.
019900
020000******************************************************************
020100* Open both files, drop the fixed header row STATIFY expects to
020200* skip, and prime the read for the main convert loop below.
020300 200-INITIATE-CONVERT.
020400     PERFORM 300-OPEN-CONVERT-FILES.
020500     PERFORM 300-WRITE-OUTPUT-HEADER.
020600     PERFORM 300-READ-LEGACY-RECORD.
020700
020800*-----------------------------------------------------------------
020900 200-PROCEED-CONVERT.
021000     PERFORM 300-CLASSIFY-AND-WRITE-ROW THRU
021100             300-CLASSIFY-AND-WRITE-ROW-EXIT.
021200     PERFORM 300-READ-LEGACY-RECORD.
021300
021400*-----------------------------------------------------------------
021500* Close both files and echo the converted-row count to the
021600* batch desk console, same as STATIFY does at end of run.
021700 200-TERMINATE-CONVERT.
021800     PERFORM 300-CLOSE-CONVERT-FILES.
021900     DISPLAY "STCLSFY - ROWS CONVERTED: " WS-CONVERTED-COUNT.
022000
022100******************************************************************
022200* Legacy feed opened INPUT, converted feed opened OUTPUT - one
022300* pass, no update-in-place, the way every STATIFY feeder runs.
022400 300-OPEN-CONVERT-FILES.
022500     OPEN    INPUT   LEGACY-FILE
022600             OUTPUT  STATEMENT-OUT-FILE.
022700
022800*-----------------------------------------------------------------
022900* Fixed text row STATIFY's statement reader recognizes and
023000* skips by position, added under REQ 1261 so STATIFY never
023100* tries to parse this line as a real statement row.
023200 300-WRITE-OUTPUT-HEADER.
023300     WRITE ST-STATEMENT-RECORD FROM HD-HEADER-AREA.
023400
023500*-----------------------------------------------------------------
023600* Standard sequential read/AT END pair, same shape every reader
023700* paragraph in this shop's batch suite uses.
023800 300-READ-LEGACY-RECORD.
023900     READ LEGACY-FILE
024000         AT END      MOVE "Y" TO EOF-SW
024100     END-READ.
024200
024300*-----------------------------------------------------------------
024400* Classify the unsigned amount as credit or debit, load the
024500* statement columns, and write the converted row.
024600*-----------------------------------------------------------------
024700* 030519 WA REQ 1664 - THE BRANCH EXTRACT STARTED CARRYING A FEW  REQ1664 
024800* ROWS WITH A BLOWN NUMERIC FIELD AFTER A DISK RESEND; SKIP THE
024900* ROW RATHER THAN ABEND THE WHOLE CONVERSION RUN.
025000 300-CLASSIFY-AND-WRITE-ROW.
025100     IF UX-AMOUNT NOT NUMERIC
025200         DISPLAY "STCLSFY - SKIPPED BAD AMOUNT ROW "
025300                 UX-LEGACY-ALPHA-VIEW
025400         GO TO 300-CLASSIFY-AND-WRITE-ROW-EXIT
025500     END-IF.
025600     PERFORM 400-FOLD-DESCRIPTION-UPPER THRU
025700             400-TEST-INCOME-KEYWORDS.
025800     IF WS-IS-CREDIT
025900         MOVE UX-AMOUNT  TO ST-DEPOSIT
026000         MOVE ZEROS      TO ST-WITHDRAWAL
026100     ELSE
026200         MOVE UX-AMOUNT  TO ST-WITHDRAWAL
026300         MOVE ZEROS      TO ST-DEPOSIT
026400     END-IF.
026500     MOVE UX-DATE TO ST-DATE.
026600     MOVE UX-DESC TO ST-DESC.
026700     WRITE ST-STATEMENT-RECORD.
026800     ADD 1 TO WS-CONVERTED-COUNT.
026900     IF WS-VERBOSE-MODE
027000         DISPLAY "STCLSFY - CONVERTED " UX-LEGACY-ALPHA-VIEW
027100     END-IF.
027200
027300*-----------------------------------------------------------------
027400* THRU target for the bad-amount GO TO above; falls through
027500* here at the bottom of the normal classify path as well.
027600 300-CLASSIFY-AND-WRITE-ROW-EXIT.
027700     EXIT.
027800
027900*-----------------------------------------------------------------
028000* Working copy of the description folded to upper case so the
028100* keyword search below is not case-sensitive.
028200 400-FOLD-DESCRIPTION-UPPER.
028300     MOVE UX-DESC TO WS-UPPER-DESC.
028400     INSPECT WS-UPPER-DESC
028500         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
028600
028700*-----------------------------------------------------------------
028800* Try every income keyword against the folded description,
028900* stopping at the first one that appears anywhere in it.
029000*-----------------------------------------------------------------
029100 400-TEST-INCOME-KEYWORDS.
029200     MOVE "N" TO WS-CREDIT-SW.
029300     PERFORM 500-TEST-ONE-INCOME-KEYWORD
029400         VARYING WS-SUB-K FROM 1 BY 1
029500         UNTIL WS-SUB-K > WS-MAX-KEYWORD-ROWS
029600            OR WS-IS-CREDIT.
029700
029800*-----------------------------------------------------------------
029900* One pass of the VARYING loop above - load keyword WS-SUB-K,
030000* trim its trailing blanks, then scan the description for it.
030100 500-TEST-ONE-INCOME-KEYWORD.
030200     MOVE WS-INCOME-KEYWORD(WS-SUB-K) TO WS-UPPER-KEYWORD.
030300     PERFORM 600-COMPUTE-KEYWORD-LENGTH.
030400     MOVE "N" TO WS-MATCH-FOUND-SW.
030500     IF WS-KEYWORD-LEN > 0
030600         COMPUTE WS-MAX-START = 41 - WS-KEYWORD-LEN
030700         PERFORM 600-TEST-KEYWORD-AT-POSITION
030800             VARYING WS-SUB-J FROM 1 BY 1
030900             UNTIL WS-SUB-J > WS-MAX-START
031000                OR WS-MATCH-FOUND
031100     END-IF.
031200     IF WS-MATCH-FOUND
031300         MOVE "Y" TO WS-CREDIT-SW
031400     END-IF.
031500
031600*-----------------------------------------------------------------
031700* Shrink the working length from 15 down to the rightmost
031800* non-blank character of the folded keyword.
031900*-----------------------------------------------------------------
032000 600-COMPUTE-KEYWORD-LENGTH.
032100     MOVE 15 TO WS-KEYWORD-LEN.
032200     PERFORM 700-SHRINK-KEYWORD-LENGTH
032300         UNTIL WS-KEYWORD-LEN = 0
032400            OR WS-UPPER-KEYWORD(WS-KEYWORD-LEN:1) NOT = SPACE.
032500
032600*-----------------------------------------------------------------
032700* One byte off WS-KEYWORD-LEN per call - PERFORM UNTIL above
032800* stops this the moment a non-blank byte is found.
032900 700-SHRINK-KEYWORD-LENGTH.
033000     SUBTRACT 1 FROM WS-KEYWORD-LEN.
033100
033200*-----------------------------------------------------------------
033300* One byte-position test of the VARYING loop above - does the
033400* keyword appear starting at WS-SUB-J in the folded description.
033500 600-TEST-KEYWORD-AT-POSITION.
033600     IF WS-UPPER-DESC(WS-SUB-J:WS-KEYWORD-LEN)
033700             = WS-UPPER-KEYWORD(1:WS-KEYWORD-LEN)
033800         MOVE "Y" TO WS-MATCH-FOUND-SW
033900     END-IF.
034000
034100*-----------------------------------------------------------------
034200* Mirror of 300-OPEN-CONVERT-FILES, run once at end of job.
034300 300-CLOSE-CONVERT-FILES.
034400     CLOSE   LEGACY-FILE
034500             STATEMENT-OUT-FILE.
