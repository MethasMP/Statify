000100******************************************************************
000200* This program is to print the STATIFY statement analysis
000300*    summary report from the transaction, category, anomaly and
000400*    batch status files produced by STATIFY.
000500*
000600* Used File
000700*    - Processed Transaction File: TRANSOUT
000800*    - Category Lookup File: CATEGORIES
000900*    - Anomaly File: ANOMOUT
001000*    - Batch Completion Status File: STATUSIN
001100*    - Summary Report File: REPORT
001200*
001300* Report Sections
001400*    - Title line (batch date, day of week).
001500*    - Column heading line.
001600*    - One detail line per TRANSOUT row, category name looked up
001700*      from the CATEGORIES table.
001800*    - Totals block: transaction count, total income, total
001900*      expense, net balance, anomaly count.
002000*    - Category expense breakdown, one line per category with
002100*      non-zero expense this run.
002200* When STATUSIN does not show a COMPLETED batch, none of the
002300* above is printed - a single failure-notice line is written in
002400* its place and the run still produces a report, just not this
002500* one.  Branch accounting wanted a report every run, good or bad.
002600*
002700******************************************************************
002800 IDENTIFICATION              DIVISION.
002900*-----------------------------------------------------------------
003000 PROGRAM-ID.                 STATRPT.
003100 AUTHOR.                     S. PHETCHARAT,
003200                             W. ANURAK.
003300 INSTALLATION.               KRUNGDHEP TRUST BANK - EDP DIVISION.
003400 DATE-WRITTEN.               MARCH 1989.
003500 DATE-COMPILED.
003600 SECURITY.                   UNCLASSIFIED - BATCH PRODUCTION LIBRARY.
003700*-----------------------------------------------------------------
003800* CHANGE LOG
003900*-----------------------------------------------------------------
004000* 890321 SP  REQ 1004  ORIGINAL PROGRAM WRITTEN AND UNIT TESTED.  REQ1004
004100* 891115 WA  REQ 1061  CATEGORY LOOKUP TABLE ADDED SO DETAIL LINE REQ1061
004200* 891115 WA  REQ 1061     COULD CARRY THE CATEGORY NAME.          REQ1061
004300* 900227 SP  REQ 1098  ANOMALY COUNT ADDED TO THE TOTALS BLOCK.   REQ1098
004400* 911008 WA  REQ 1168  CATEGORY BREAKDOWN SECTION ADDED PER       REQ1168
004500* 911008 WA  REQ 1168     BRANCH ACCOUNTING REQUEST.              REQ1168
004600* 940705 SP  REQ 1301  REPORT NOW READS THE BATCH STATUS RECORD   REQ1301
004700* 940705 SP  REQ 1301     AND PRINTS A FAILURE NOTICE RATHER      REQ1301
004800* 940705 SP  REQ 1301     THAN A BLANK REPORT WHEN STATIFY FAILS. REQ1301
004900* 981030 WA  REQ 1487  YEAR 2000 REVIEW - TX-DATE IS AN 8-DIGIT   REQ1487
005000* 981030 WA  REQ 1487     CCYYMMDD FIELD THROUGHOUT, NO 2-DIGIT   REQ1487
005100* 981030 WA  REQ 1487     YEAR WINDOWING IN THIS PROGRAM.  OK.    REQ1487
005200* 990412 SP  REQ 1487  Y2K SIGN-OFF - NO FURTHER CHANGE REQUIRED. REQ1487
005300* 021104 WA  REQ 1619  VERBOSE TRACE SWITCH ADDED FOR BATCH DESK. REQ1619
005400* 040317 SP  REQ 1702  CATEGORY TABLE LOAD NOW GUARDS AGAINST A   REQ1702
005500* 040317 SP  REQ 1702     CATEGORIES FILE LARGER THAN 100 ROWS.   REQ1702
005600* 040317 SP  REQ 1702     PARAGRAPH COMMENTS EXPANDED WHILE WE    REQ1702
005700* 040317 SP  REQ 1702     WERE IN HERE, FOR THE NEXT PERSON.      REQ1702
005800* 060914 WA  REQ 1780  CATEGORY BREAKDOWN NOW SKIPS A CATEGORY    REQ1780
005900* 060914 WA  REQ 1780     WITH ZERO EXPENSE RATHER THAN PRINTING  REQ1780
006000* 060914 WA  REQ 1780     A BLANK LINE - BRANCH ACCOUNTING ASKED  REQ1780
006100* 060914 WA  REQ 1780     FOR A SHORTER BREAKDOWN SECTION.        REQ1780
006200* 081203 SP  REQ 1820  NO FUNCTIONAL CHANGE - REVIEWED AGAINST    REQ1820
006300* 081203 SP  REQ 1820     THE REVISED BRANCH ACCOUNTING REPORT    REQ1820
006400* 081203 SP  REQ 1820     DISTRIBUTION LIST.  STILL CORRECT.      REQ1820
006500*-----------------------------------------------------------------
006600******************************************************************
006700 ENVIRONMENT                 DIVISION.
006800*-----------------------------------------------------------------
006900* Batch desk trace switch (UPSI-0) is the same convention STATIFY
007000* itself uses - set ON in the JCL override card when the batch
007100* desk wants a line-by-line DISPLAY trail on the job log.
007200*-----------------------------------------------------------------
007300 CONFIGURATION               SECTION.
007400 SOURCE-COMPUTER.            IBM-3090.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     UPSI-0 ON STATUS IS WS-VERBOSE-MODE
007800            OFF STATUS IS WS-QUIET-MODE.
007900*-----------------------------------------------------------------
008000* Five files: four produced by STATIFY (read-only here) and the
008100* one printed summary report this program exists to write.
008200*-----------------------------------------------------------------
008300 INPUT-OUTPUT                SECTION.
008400 FILE-CONTROL.
008500*    Processed transaction detail, one row per statement line.
008600     SELECT  TRANSOUT-FILE
008700             ASSIGN TO TRANSOUT
008800             ORGANIZATION IS LINE SEQUENTIAL
008900             FILE STATUS IS FS-TRANSOUT.
009000
009100*    Category id/name lookup, loaded into a table at start of run.
009200     SELECT  CATEGORIES-FILE
009300             ASSIGN TO CATEGORIES
009400             ORGANIZATION IS LINE SEQUENTIAL
009500             FILE STATUS IS FS-CATEGORIES.
009600
009700*    Anomaly rows, read once here only to get a count for the
009800*    totals block - the detail of each anomaly is not printed.
009900     SELECT  ANOMOUT-FILE
010000             ASSIGN TO ANOMOUT
010100             ORGANIZATION IS LINE SEQUENTIAL
010200             FILE STATUS IS FS-ANOMOUT.
010300
010400*    Batch completion status written by STATIFY - tells this
010500*    program whether to print the report or the failure notice.
010600     SELECT  STATUSIN-FILE
010700             ASSIGN TO STATUSIN
010800             ORGANIZATION IS LINE SEQUENTIAL
010900             FILE STATUS IS FS-STATUSIN.
011000
011100*    The printed summary report itself.
011200     SELECT  REPORT-FILE
011300             ASSIGN TO REPORT
011400             ORGANIZATION IS LINE SEQUENTIAL
011500             FILE STATUS IS FS-REPORT.
011600
011700******************************************************************
011800 DATA                        DIVISION.
011900*-----------------------------------------------------------------
012000* FD entries mirror STATIFY's FD set for the three files the two
012100* programs share (TRANSOUT, ANOMOUT, and the STATUSOUT/STATUSIN
012200* pair); CATEGORIES and REPORT are specific to this program.
012300*-----------------------------------------------------------------
012400 FILE                        SECTION.
012500 FD  TRANSOUT-FILE
012600     RECORD CONTAINS 76 CHARACTERS
012700     DATA RECORD IS TX-TRANSACTION-RECORD.
012800 COPY "Copybooks/TrxnRecord.cpy".
012900
013000 FD  CATEGORIES-FILE
013100     RECORD CONTAINS 24 CHARACTERS
013200     DATA RECORD IS CT-CATEGORY-RECORD.
013300 COPY "Copybooks/CatgRecord.cpy".
013400
013500 FD  ANOMOUT-FILE
013600     RECORD CONTAINS 97 CHARACTERS
013700     DATA RECORD IS AN-ANOMALY-RECORD.
013800 COPY "Copybooks/AnomRecord.cpy".
013900
014000 FD  STATUSIN-FILE
014100     RECORD CONTAINS 76 CHARACTERS
014200     DATA RECORD IS UP-STATUS-RECORD.
014300 COPY "Copybooks/StatRecord.cpy".
014400
014500* Report lines are built in WORKING-STORAGE and moved out through
014600* this single 132-byte FD record - the shop's usual print-file
014700* habit, one generic FD record and several WORKING-STORAGE line
014800* layouts WRITTEN ... FROM.
014900 FD  REPORT-FILE
015000     RECORD CONTAINS 132 CHARACTERS
015100     DATA RECORD IS REPORT-RECORD.
015200 01  REPORT-RECORD              PIC X(132).
015300
015400*-----------------------------------------------------------------
015500 WORKING-STORAGE             SECTION.
015600*-----------------------------------------------------------------
015700* Money fields throughout this section stay zoned DISPLAY, same
015800* as STATIFY and the interchange copybooks - this shop has never
015900* packed Baht amounts, COMP-3 is reserved for subscripts and
016000* counters only.  See WS-ACCUMULATORS and WC-EXPENSE-TOTAL below.
016100*-----------------------------------------------------------------
016200* This record is for getting the name of the day for the title.
016300 01  DAY-RECORD.
016400     05  FILLER              PIC X(09) VALUE "Monday".
016500     05  FILLER              PIC X(09) VALUE "Tuesday".
016600     05  FILLER              PIC X(09) VALUE "Wednesday".
016700     05  FILLER              PIC X(09) VALUE "Thursday".
016800     05  FILLER              PIC X(09) VALUE "Friday".
016900     05  FILLER              PIC X(09) VALUE "Saturday".
017000     05  FILLER              PIC X(09) VALUE "Sunday".
017100 01  DAY-TABLE                REDEFINES DAY-RECORD.
017200     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.
017300
017400* Today's date, broken into CCYYMMDD pieces, picked up from the
017500* system clock for the report title line - see the 300-PRINT-
017600* REPORT-TITLE paragraph below for how DAY-IN is used against
017700* DAY-TABLE to get the weekday name in English.
017800 01  CURRENT-DATE.
017900     05  CUR-YEAR            PIC 9(04).
018000     05  CUR-MONTH           PIC 9(02).
018100     05  CUR-DAY             PIC 9(02).
018200
018300* ACCEPT ... FROM DAY-OF-WEEK returns 1 (Monday) through 7
018400* (Sunday) - used as the WEEKDAY subscript above.
018500 01  DAY-IN                  PIC 9(01).
018600
018700* This record is for printing the title of the summary report.
018800 01  RPT-TITLE-LINE.
018900     05  FILLER              PIC X(18) VALUE SPACES.
019000     05  FILLER              PIC X(34)
019100                             VALUE "STATIFY STATEMENT ANALYSIS REPORT".
019200     05  FILLER              PIC X(10) VALUE SPACES.
019300     05  FILLER              PIC X(12) VALUE "BATCH DATE: ".
019400     05  RPT-YEAR            PIC 9(04).
019500     05  FILLER              PIC X(01) VALUE "/".
019600     05  RPT-MONTH           PIC 9(02).
019700     05  FILLER              PIC X(01) VALUE "/".
019800     05  RPT-DAY             PIC 9(02).
019900     05  FILLER              PIC X(01) VALUE SPACES.
020000     05  FILLER              PIC X(01) VALUE "(".
020100     05  RPT-DAY-NAME        PIC X(09).
020200     05  FILLER              PIC X(01) VALUE ")".
020300     05  FILLER              PIC X(36) VALUE SPACES.
020400
020500* Column map (1-based, matches RPT-DETAIL-LINE below so headings
020600* line up over their data): DATE at 2, DESCRIPTION at 12,
020700* AMOUNT at 54, CATEGORY at 70, blank to the 132 margin.
020800* This record is for printing the column headings of the detail
020900* section.
021000 01  RPT-COLUMN-HEADER-LINE.
021100     05  FILLER              PIC X(01) VALUE SPACES.
021200     05  FILLER              PIC X(10) VALUE "DATE".
021300     05  FILLER              PIC X(42) VALUE "DESCRIPTION".
021400     05  FILLER              PIC X(16) VALUE "AMOUNT".
021500     05  FILLER              PIC X(20) VALUE "CATEGORY".
021600     05  FILLER              PIC X(43) VALUE SPACES.
021700
021800* Column map: date at 2 (CCYYMMDD, no slashes - branch accounting
021900* prefers the raw digits here), description at 12, amount edited
022000* with a trailing minus at 54, category name at 70.
022100* This record is for printing one transaction detail line.
022200 01  RPT-DETAIL-LINE.
022300     05  FILLER              PIC X(01) VALUE SPACES.
022400     05  RD-DATE             PIC 9(08).
022500     05  FILLER              PIC X(02) VALUE SPACES.
022600     05  RD-DESCRIPTION      PIC X(40).
022700     05  FILLER              PIC X(02) VALUE SPACES.
022800     05  RD-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
022900     05  FILLER              PIC X(02) VALUE SPACES.
023000     05  RD-CATEGORY-NAME    PIC X(20).
023100     05  FILLER              PIC X(42) VALUE SPACES.
023200
023300* Label left-justified at column 3, value edited right at column
023400* 25 - same two-column layout as RPT-AMOUNT-LINE below so the
023500* totals block reads as one aligned block, not two.
023600* This record is for printing a count line in the totals block.
023700 01  RPT-COUNT-LINE.
023800     05  FILLER              PIC X(02) VALUE SPACES.
023900     05  RC-LABEL            PIC X(20).
024000     05  FILLER              PIC X(02) VALUE SPACES.
024100     05  RC-VALUE            PIC ZZZ,ZZ9.
024200     05  FILLER              PIC X(101) VALUE SPACES.
024300
024400* Same label/value column positions as RPT-COUNT-LINE above;
024500* RA-VALUE carries the trailing minus sign edit since an amount
024600* line (unlike a count line) can be negative.
024700* This record is for printing an amount line in the totals block.
024800 01  RPT-AMOUNT-LINE.
024900     05  FILLER              PIC X(02) VALUE SPACES.
025000     05  RA-LABEL            PIC X(20).
025100     05  FILLER              PIC X(02) VALUE SPACES.
025200     05  RA-VALUE            PIC ZZZ,ZZZ,ZZ9.99-.
025300     05  FILLER              PIC X(93) VALUE SPACES.
025400
025500* This record is for printing the category breakdown heading.
025600 01  RPT-BREAKDOWN-HEADER-LINE.
025700     05  FILLER              PIC X(02) VALUE SPACES.
025800     05  FILLER              PIC X(28) VALUE "CATEGORY EXPENSE BREAKDOWN".
025900     05  FILLER              PIC X(102) VALUE SPACES.
026000
026100* Same label/value layout as the totals block above - the branch
026200* accounting office asked the two sections line up under each
026300* other when the report is read on the green-bar printer.
026400* This record is for printing one category breakdown line.
026500 01  RPT-CATEGORY-LINE.
026600     05  FILLER              PIC X(02) VALUE SPACES.
026700     05  RG-CATEGORY-NAME    PIC X(20).
026800     05  FILLER              PIC X(02) VALUE SPACES.
026900     05  RG-EXPENSE-TOTAL    PIC ZZZ,ZZZ,ZZ9.99.
027000     05  FILLER              PIC X(94) VALUE SPACES.
027100
027200* This record is for printing the failure notice when STATIFY
027300* did not complete.
027400 01  RPT-FAILURE-LINE.
027500     05  FILLER              PIC X(10) VALUE SPACES.
027600     05  FILLER              PIC X(14) VALUE "BATCH FAILED: ".
027700     05  RF-ERROR-MSG        PIC X(60).
027800     05  FILLER              PIC X(48) VALUE SPACES.
027900
028000* Standalone scalar - the WC-ENTRY row limit below, pulled out
028100* on its own 77-level the same way STATIFY carries its rule-table
028200* row limit, rather than burying the literal in every IF.
028300 77  WS-MAX-CATEGORY-ROWS    PIC 9(03) VALUE 100 COMP.
028400
028500* Category lookup and expense-accumulation table, loaded from
028600* CATEGORIES once at the start of the run.
028700 01  WS-CATEGORY-TABLE.
028800     05  WC-ENTRY            OCCURS 100 TIMES.
028900         10  WC-ID           PIC 9(04).
029000         10  WC-NAME         PIC X(20).
029100         10  WC-EXPENSE-TOTAL PIC S9(09)V99 VALUE ZEROS.
029200     05  FILLER              PIC X(04) VALUE SPACES.
029300
029400* Alternate byte view of the category table, carried from the
029500* days a reconciliation job compared this against a flat card
029600* image - not exercised by the current report logic.
029700 01  WS-CATEGORY-ALPHA-VIEW  REDEFINES WS-CATEGORY-TABLE.
029800     05  WS-CATEGORY-BYTES   OCCURS 100 TIMES PIC X(33).
029900     05  FILLER              PIC X(04).
030000
030100* End-of-file and batch-completion switches, plus every counter
030200* and subscript the procedure division needs.  All kept COMP
030300* per shop standard - these are never edited for display as is.
030400 01  SWITCHES-AND-COUNTERS.
030500     05  TRANSOUT-EOF-SW     PIC X(01) VALUE "N".
030600         88  TRANSOUT-EOF              VALUE "Y".
030700     05  WS-BATCH-COMPLETED-SW PIC X(01) VALUE "N".
030800         88  WS-BATCH-COMPLETED          VALUE "Y".
030900     05  WS-CATEGORY-COUNT   PIC 9(04) VALUE ZEROS COMP.
031000     05  WS-FOUND-CATEGORY-SUB PIC 9(04) VALUE ZEROS COMP.
031100     05  WS-SUB-I            PIC 9(04) VALUE ZEROS COMP.
031200     05  WS-TRANSACTION-COUNT PIC 9(05) VALUE ZEROS COMP.
031300     05  WS-ANOMALY-COUNT    PIC 9(05) VALUE ZEROS COMP.
031400     05  FILLER              PIC X(04) VALUE SPACES.
031500
031600* Alternate dump view of the switches and counters, retained
031700* from a one-time batch-desk utility - not read any more.
031800 01  WS-SWITCHES-ALPHA-VIEW  REDEFINES SWITCHES-AND-COUNTERS.
031900     05  FILLER              PIC X(02).
032000     05  WS-COUNTERS-DISPLAY PIC X(21).
032100     05  FILLER              PIC X(04).
032200
032300* Running totals block - income, expense, net and a scratch
032400* absolute-value work field used while classifying each amount.
032500 01  WS-ACCUMULATORS.
032600     05  WS-TOTAL-INCOME     PIC S9(09)V99 VALUE ZEROS.
032700     05  WS-TOTAL-EXPENSE    PIC S9(09)V99 VALUE ZEROS.
032800     05  WS-NET-BALANCE      PIC S9(09)V99 VALUE ZEROS.
032900     05  WS-ABS-AMOUNT       PIC S9(09)V99 VALUE ZEROS.
033000     05  FILLER              PIC X(04) VALUE SPACES.
033100
033200* Holds the category name found by the last table search, or
033300* "UNCATEGORIZED" when the lookup comes up empty.
033400 01  WS-FOUND-CATEGORY-NAME  PIC X(20) VALUE SPACES.
033500
033600* File status bytes, one per SELECT above, all initialized to
033700* "00" (successful) so a paragraph can test before any I-O runs.
033800 01  WS-FILE-STATUSES.
033900     05  FS-TRANSOUT         PIC X(02) VALUE "00".
034000     05  FS-CATEGORIES       PIC X(02) VALUE "00".
034100     05  FS-ANOMOUT          PIC X(02) VALUE "00".
034200     05  FS-STATUSIN         PIC X(02) VALUE "00".
034300     05  FS-REPORT           PIC X(02) VALUE "00".
034400     05  FILLER              PIC X(04) VALUE SPACES.
034500
034600******************************************************************
034700 PROCEDURE                   DIVISION.
034800*-----------------------------------------------------------------
034900* Paragraph numbering follows house convention: 100 is the one
035000* driver paragraph, 200- level is the run's major phases (open,
035100* detail loop, close-out, termination), 300- level is the file
035200* and table work each phase calls, and 400-/500- level is the
035300* single-purpose workers - a record read, one table load, one
035400* table search.  No paragraph above 100- is PERFORMed from more
035500* than one place except through its own numbered range; read the
035600* 200- paragraphs top to bottom and the run order falls out.
035700*-----------------------------------------------------------------
035800*-----------------------------------------------------------------
035900* Main procedure - a short driver, most of the real work is
036000* delegated down to the numbered 200- and 300- paragraphs below.
036100* The report either prints normally (batch completed) or prints
036200* a one-line failure notice (batch failed) - never a mix of the
036300* two, and never a blank report either way.
036400*-----------------------------------------------------------------
036500 100-PRINT-STATIFY-REPORT.
036600     PERFORM 200-INITIATE-STATIFY-REPORT.
036700     IF WS-BATCH-COMPLETED
036800         PERFORM 200-PRINT-DETAIL-LINES
036900             UNTIL TRANSOUT-EOF
037000         PERFORM 200-FINISH-STATIFY-REPORT
037100     ELSE
037200         PERFORM 200-PRINT-FAILURE-NOTICE
037300     END-IF.
037400     PERFORM 200-TERMINATE-STATIFY-REPORT.
037500
037600     STOP RUN.
037700
037800******************************************************************
037900* Open every file, print the title, and - only when the batch
038000* completed - load the category table and prime the detail loop.
038100*-----------------------------------------------------------------
038200 200-INITIATE-STATIFY-REPORT.
038300     PERFORM 300-OPEN-REPORT-FILES.
038400     PERFORM 300-READ-STATUS-RECORD.
038500     PERFORM 300-PRINT-REPORT-TITLE.
038600     IF UP-STATUS = "COMPLETED"
038700         MOVE "Y" TO WS-BATCH-COMPLETED-SW
038800         PERFORM 300-LOAD-CATEGORY-TABLE
038900         PERFORM 300-PRINT-COLUMN-HEADINGS
039000         PERFORM 300-READ-TRANSOUT-RECORD
039100     END-IF.
039200
039300*-----------------------------------------------------------------
039400* One pass of the detail loop - print the current TRANSOUT row,
039500* then read the next one for the next pass (or end of file).
039600*-----------------------------------------------------------------
039700 200-PRINT-DETAIL-LINES.
039800     PERFORM 300-PRINT-ONE-DETAIL-LINE.
039900     PERFORM 300-READ-TRANSOUT-RECORD.
040000
040100*-----------------------------------------------------------------
040200* End-of-detail housekeeping - anomaly count, totals block and
040300* category breakdown section, in that order, collapsed into a
040400* single THRU range since none of the three is ever skipped on
040500* its own once the detail loop has ended.
040600*-----------------------------------------------------------------
040700 200-FINISH-STATIFY-REPORT.
040800     PERFORM 300-COUNT-ANOMALIES THRU 300-PRINT-CATEGORY-BREAKDOWN.
040900
041000*-----------------------------------------------------------------
041100* STATIFY did not reach a COMPLETED status - print the one-line
041200* notice instead of a report nobody can trust.
041300*-----------------------------------------------------------------
041400 200-PRINT-FAILURE-NOTICE.
041500     MOVE UP-ERROR-MSG TO RF-ERROR-MSG.
041600     WRITE REPORT-RECORD FROM RPT-FAILURE-LINE
041700         AFTER ADVANCING 2 LINES.
041800
041900*-----------------------------------------------------------------
042000 200-TERMINATE-STATIFY-REPORT.
042100     PERFORM 300-CLOSE-REPORT-FILES.
042200
042300******************************************************************
042400* Open every SELECTed file, input files for input, REPORT for
042500* output - the same single-OPEN-statement habit STATIFY uses.
042600*-----------------------------------------------------------------
042700 300-OPEN-REPORT-FILES.
042800     OPEN    INPUT   TRANSOUT-FILE
042900             INPUT   CATEGORIES-FILE
043000             INPUT   ANOMOUT-FILE
043100             INPUT   STATUSIN-FILE
043200             OUTPUT  REPORT-FILE.
043300
043400*-----------------------------------------------------------------
043500* A missing STATUSIN record (AT END) leaves UP-STATUS-RECORD as
043600* SPACES, which falls through to the failure-notice branch below
043700* since SPACES never equals "COMPLETED".
043800*-----------------------------------------------------------------
043900 300-READ-STATUS-RECORD.
044000     READ STATUSIN-FILE
044100         AT END      MOVE SPACES TO UP-STATUS-RECORD
044200     END-READ.
044300
044400*-----------------------------------------------------------------
044500* Title line carries the run date and the English weekday name -
044600* DAY-OF-WEEK returns 1-7 Monday through Sunday, used directly as
044700* the WEEKDAY table subscript.
044800*-----------------------------------------------------------------
044900 300-PRINT-REPORT-TITLE.
045000     ACCEPT  CURRENT-DATE        FROM DATE YYYYMMDD.
045100     MOVE    CUR-YEAR            TO  RPT-YEAR.
045200     MOVE    CUR-MONTH           TO  RPT-MONTH.
045300     MOVE    CUR-DAY             TO  RPT-DAY.
045400     ACCEPT  DAY-IN              FROM DAY-OF-WEEK.
045500     MOVE    WEEKDAY(DAY-IN)     TO  RPT-DAY-NAME.
045600     WRITE   REPORT-RECORD       FROM RPT-TITLE-LINE
045700             AFTER ADVANCING 1   LINES.
045800
045900*-----------------------------------------------------------------
046000* Printed once, right after the title line, before the detail
046100* loop starts.
046200 300-PRINT-COLUMN-HEADINGS.
046300     WRITE REPORT-RECORD FROM RPT-COLUMN-HEADER-LINE
046400         AFTER ADVANCING 2 LINES.
046500
046600*-----------------------------------------------------------------
046700* Load the category table used for name lookup and the
046800* per-category expense accumulation below.
046900* 040317 SP REQ 1702 - GUARD AGAINST A CATEGORIES FILE LARGER     REQ1702
047000* THAN THE 100-ROW TABLE RATHER THAN RUN PAST THE LAST SLOT.
047100*-----------------------------------------------------------------
047200 300-LOAD-CATEGORY-TABLE.
047300     PERFORM 400-READ-CATEGORY-RECORD.
047400     PERFORM 400-LOAD-ONE-CATEGORY THRU 400-LOAD-ONE-CATEGORY-EXIT
047500         UNTIL FS-CATEGORIES NOT = "00"
047600            OR WS-CATEGORY-COUNT > WS-MAX-CATEGORY-ROWS.
047700
047800*-----------------------------------------------------------------
047900* Primed once from 200-INITIATE-STATIFY-REPORT, then called again
048000* at the bottom of every pass of the detail loop.
048100 300-READ-TRANSOUT-RECORD.
048200     READ TRANSOUT-FILE
048300         AT END      MOVE "Y" TO TRANSOUT-EOF-SW
048400     END-READ.
048500
048600*-----------------------------------------------------------------
048700* Look up the category name, print the detail line, and add
048800* this transaction into the running totals.
048900*-----------------------------------------------------------------
049000 300-PRINT-ONE-DETAIL-LINE.
049100     PERFORM 400-LOOKUP-CATEGORY-NAME.
049200     MOVE TX-DATE             TO RD-DATE.
049300     MOVE TX-DESC             TO RD-DESCRIPTION.
049400     MOVE TX-AMOUNT           TO RD-AMOUNT.
049500     MOVE WS-FOUND-CATEGORY-NAME TO RD-CATEGORY-NAME.
049600     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
049700     PERFORM 400-ACCUMULATE-TOTALS.
049800     ADD 1 TO WS-TRANSACTION-COUNT.
049900     IF WS-VERBOSE-MODE
050000         DISPLAY "STATRPT - PRINTED ROW " WS-TRANSACTION-COUNT
050100     END-IF.
050200
050300*-----------------------------------------------------------------
050400* Count the rows on ANOMOUT for the totals block.
050500*-----------------------------------------------------------------
050600 300-COUNT-ANOMALIES.
050700     PERFORM 400-READ-ANOMALY-RECORD.
050800     PERFORM 400-COUNT-ONE-ANOMALY
050900         UNTIL FS-ANOMOUT NOT = "00".
051000
051100*-----------------------------------------------------------------
051200* Totals block - transaction count, the three amount lines, then
051300* the anomaly count.  Net balance is computed here rather than
051400* carried as a running accumulator since it only has meaning once
051500* both income and expense are final.
051600*-----------------------------------------------------------------
051700 300-PRINT-TOTALS-BLOCK.
051800     COMPUTE WS-NET-BALANCE = WS-TOTAL-INCOME - WS-TOTAL-EXPENSE.
051900     MOVE "TRANSACTION COUNT"   TO RC-LABEL.
052000     MOVE WS-TRANSACTION-COUNT  TO RC-VALUE.
052100     WRITE REPORT-RECORD FROM RPT-COUNT-LINE
052200         AFTER ADVANCING 3 LINES.
052300     MOVE "TOTAL INCOME"        TO RA-LABEL.
052400     MOVE WS-TOTAL-INCOME       TO RA-VALUE.
052500     WRITE REPORT-RECORD FROM RPT-AMOUNT-LINE
052600         AFTER ADVANCING 1 LINES.
052700     MOVE "TOTAL EXPENSE"       TO RA-LABEL.
052800     MOVE WS-TOTAL-EXPENSE      TO RA-VALUE.
052900     WRITE REPORT-RECORD FROM RPT-AMOUNT-LINE
053000         AFTER ADVANCING 1 LINES.
053100     MOVE "NET BALANCE"         TO RA-LABEL.
053200     MOVE WS-NET-BALANCE        TO RA-VALUE.
053300     WRITE REPORT-RECORD FROM RPT-AMOUNT-LINE
053400         AFTER ADVANCING 1 LINES.
053500     MOVE "ANOMALY COUNT"       TO RC-LABEL.
053600     MOVE WS-ANOMALY-COUNT      TO RC-VALUE.
053700     WRITE REPORT-RECORD FROM RPT-COUNT-LINE
053800         AFTER ADVANCING 1 LINES.
053900
054000*-----------------------------------------------------------------
054100* Breakdown section - one line per category that actually carried
054200* expense this run; zero-expense categories are skipped down in
054300* 400-PRINT-ONE-CATEGORY-LINE rather than filtered here.
054400*-----------------------------------------------------------------
054500 300-PRINT-CATEGORY-BREAKDOWN.
054600     WRITE REPORT-RECORD FROM RPT-BREAKDOWN-HEADER-LINE
054700         AFTER ADVANCING 2 LINES.
054800     PERFORM 400-PRINT-ONE-CATEGORY-LINE
054900         VARYING WS-SUB-I FROM 1 BY 1
055000         UNTIL WS-SUB-I > WS-CATEGORY-COUNT.
055100
055200*-----------------------------------------------------------------
055300* Last thing the run does before STOP RUN - all five files,
055400* whether or not the batch completed.
055500 300-CLOSE-REPORT-FILES.
055600     CLOSE   TRANSOUT-FILE
055700             CATEGORIES-FILE
055800             ANOMOUT-FILE
055900             STATUSIN-FILE
056000             REPORT-FILE.
056100
056200******************************************************************
056300* 400- level paragraphs are the single-purpose workers called
056400* from the 300- level above - record reads, table search, and
056500* the per-row accumulation and print logic.
056600*-----------------------------------------------------------------
056700 400-READ-CATEGORY-RECORD.
056800     READ CATEGORIES-FILE
056900         AT END      CONTINUE
057000     END-READ.
057100
057200*-----------------------------------------------------------------
057300* 040317 SP REQ 1702 - ROW COUNT IS CHECKED BEFORE THE TABLE      REQ1702
057400* MOVE, NOT AFTER, SO A 101ST ROW NEVER TOUCHES WC-ENTRY(101),
057500* WHICH DOES NOT EXIST.  THE ROW IS LOGGED AND DROPPED INSTEAD
057600* OF LETTING THE SUBSCRIPT RUN PAST THE TABLE.
057700*-----------------------------------------------------------------
057800 400-LOAD-ONE-CATEGORY.
057900     ADD 1 TO WS-CATEGORY-COUNT.
058000     IF WS-CATEGORY-COUNT > WS-MAX-CATEGORY-ROWS
058100         DISPLAY "STATRPT - CATEGORY TABLE FULL, ROWS DROPPED"
058200         GO TO 400-LOAD-ONE-CATEGORY-EXIT
058300     END-IF.
058400     MOVE CT-ID      TO WC-ID(WS-CATEGORY-COUNT).
058500     MOVE CT-NAME    TO WC-NAME(WS-CATEGORY-COUNT).
058600     MOVE ZEROS      TO WC-EXPENSE-TOTAL(WS-CATEGORY-COUNT).
058700     PERFORM 400-READ-CATEGORY-RECORD.
058800
058900*-----------------------------------------------------------------
059000 400-LOAD-ONE-CATEGORY-EXIT.
059100     EXIT.
059200
059300*-----------------------------------------------------------------
059400* Scan the category table for this transaction's category id -
059500* id zero or not found both fall back to UNCATEGORIZED.
059600*-----------------------------------------------------------------
059700 400-LOOKUP-CATEGORY-NAME.
059800     MOVE "UNCATEGORIZED" TO WS-FOUND-CATEGORY-NAME.
059900     MOVE ZEROS TO WS-FOUND-CATEGORY-SUB.
060000     IF TX-CATEGORY-ID NOT = ZEROS
060100         PERFORM 500-SEARCH-CATEGORY-TABLE
060200             VARYING WS-SUB-I FROM 1 BY 1
060300             UNTIL WS-SUB-I > WS-CATEGORY-COUNT
060400                OR WS-FOUND-CATEGORY-SUB NOT = ZEROS
060500     END-IF.
060600
060700*-----------------------------------------------------------------
060800* 500- level is the one table-search worker, called only from
060900* 400-LOOKUP-CATEGORY-NAME above under a VARYING PERFORM.
061000*-----------------------------------------------------------------
061100 500-SEARCH-CATEGORY-TABLE.
061200     IF WC-ID(WS-SUB-I) = TX-CATEGORY-ID
061300         MOVE WC-NAME(WS-SUB-I)  TO WS-FOUND-CATEGORY-NAME
061400         MOVE WS-SUB-I           TO WS-FOUND-CATEGORY-SUB
061500     END-IF.
061600
061700*-----------------------------------------------------------------
061800* Income adds straight to the income total; expense adds its
061900* absolute value to the expense total and, when categorized, to
062000* that category's running total.
062100*-----------------------------------------------------------------
062200 400-ACCUMULATE-TOTALS.
062300     IF TX-AMOUNT > 0
062400         ADD TX-AMOUNT TO WS-TOTAL-INCOME
062500     ELSE
062600         IF TX-AMOUNT < 0
062700             COMPUTE WS-ABS-AMOUNT = TX-AMOUNT * -1
062800             ADD WS-ABS-AMOUNT TO WS-TOTAL-EXPENSE
062900             IF WS-FOUND-CATEGORY-SUB NOT = ZEROS
063000                 ADD WS-ABS-AMOUNT
063100                     TO WC-EXPENSE-TOTAL(WS-FOUND-CATEGORY-SUB)
063200             END-IF
063300         END-IF
063400     END-IF.
063500
063600*-----------------------------------------------------------------
063700* ANOMOUT is read start to finish purely for a row count - this
063800* report does not print the individual anomaly rows, that is
063900* left to a branch accounting office desk review off the file.
064000 400-READ-ANOMALY-RECORD.
064100     READ ANOMOUT-FILE
064200         AT END      CONTINUE
064300     END-READ.
064400
064500*-----------------------------------------------------------------
064600* Called under the UNTIL in 300-COUNT-ANOMALIES until FS-ANOMOUT
064700* goes non-"00".
064800 400-COUNT-ONE-ANOMALY.
064900     ADD 1 TO WS-ANOMALY-COUNT.
065000     PERFORM 400-READ-ANOMALY-RECORD.
065100
065200*-----------------------------------------------------------------
065300* Only a category with at least one Baht of expense behind it
065400* earns a line in the breakdown section.
065500*-----------------------------------------------------------------
065600 400-PRINT-ONE-CATEGORY-LINE.
065700     IF WC-EXPENSE-TOTAL(WS-SUB-I) NOT = ZEROS
065800         MOVE WC-NAME(WS-SUB-I)          TO RG-CATEGORY-NAME
065900         MOVE WC-EXPENSE-TOTAL(WS-SUB-I) TO RG-EXPENSE-TOTAL
066000         WRITE REPORT-RECORD FROM RPT-CATEGORY-LINE
066100     END-IF.
