000100******************************************************************
000200* This program is the sub program to compute the signed amount
000300*    of a statement row from its withdrawal and deposit columns.
000400*
000500******************************************************************
000600 IDENTIFICATION              DIVISION.
000700*-----------------------------------------------------------------
000800 PROGRAM-ID.                 AMTCALC.
000900 AUTHOR.                     S. PHETCHARAT.
001000 INSTALLATION.               KRUNGDHEP TRUST BANK - EDP DIVISION.
001100 DATE-WRITTEN.               SEPTEMBER 1995.
001200 DATE-COMPILED.
001300 SECURITY.                   UNCLASSIFIED - BATCH PRODUCTION LIBRARY.
001400*-----------------------------------------------------------------
001500* CHANGE LOG
001600*-----------------------------------------------------------------
001700* 950918 SP  REQ 1358  ORIGINAL SUBPROGRAM WRITTEN - SPLIT OUT OF REQ1358
001800* 950918 SP  REQ 1358     STATIFY SO STCLSFY COULD SHARE IT.      REQ1358
001900* 960212 WA  REQ 1372  UPSI-1 ROUNDING SWITCH ADDED PER BRANCH    REQ1372
002000* 960212 WA  REQ 1372     RECONCILIATION REQUEST.                 REQ1372
002100* 981030 SP  REQ 1487  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS  REQ1487
002200* 981030 SP  REQ 1487     SUBPROGRAM.  OK.                        REQ1487
002300* 990412 WA  REQ 1487  Y2K SIGN-OFF - NO FURTHER CHANGE REQUIRED. REQ1487 
002400* 000830 SP  REQ 1556  CALL COUNT CHANGED TO COMP SO IT STAYS IN  REQ1556 
002500* 000830 SP  REQ 1556     STEP WITH THE CALLER COUNT IN STATIFY   REQ1556 
002600* 000830 SP  REQ 1556     AND STCLSFY AFTER THE KEYWORD FIX THERE.REQ1556 
002700* 021104 WA  REQ 1619  ALT VIEW OF CALL COUNT ADDED SO THE BATCH  REQ1619 
002800* 021104 WA  REQ 1619     DESK VERBOSE TRACE SWITCH IN STATIFY ANDREQ1619 
002900* 021104 WA  REQ 1619     STCLSFY CAN DISPLAY IT WITHOUT A MOVE.  REQ1619 
003000* 040317 SP  REQ 1702  NO CHANGE HERE - REVIEWED WITH STATIFY AND REQ1702
003100* 040317 SP  REQ 1702     STCLSFY UNDER THE BRANCH ACCOUNTING     REQ1702
003200* 040317 SP  REQ 1702     OFFICE'S ANOMALY CODE AUDIT.  OK.       REQ1702
003300* 050622 WA  REQ 1745  LINKAGE PARAMETERS NOW CHECKED NUMERIC     REQ1745 
003400* 050622 WA  REQ 1745     BEFORE THE COMPUTE - A BAD BRANCH FEED  REQ1745 
003500* 050622 WA  REQ 1745     WAS ABENDING THE CALLING BATCH STEP.    REQ1745 
003600*-----------------------------------------------------------------
003700******************************************************************
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            IBM-3090.
004200 SPECIAL-NAMES.
004300     UPSI-1 ON STATUS IS WS-APPLY-ROUNDING
004400            OFF STATUS IS WS-TRUNCATE-ONLY.
004500
004600******************************************************************
004700 DATA                        DIVISION.
004800*-----------------------------------------------------------------
004900 WORKING-STORAGE             SECTION.
005000*-----------------------------------------------------------------
005100 01  WS-SIGN-WORK-AREA.
005200     05  WS-NET-AMOUNT       PIC S9(09)V99 VALUE ZEROS.
005300     05  FILLER              PIC X(04) VALUE SPACES.
005400
005500* Digit-only alternate view of the net amount, kept from the
005600* days the reconciliation job compared this against a packed
005700* mainframe extract - not touched by this logic any more.
005800 01  WS-NET-AMOUNT-DIGITS    REDEFINES WS-SIGN-WORK-AREA
005900                             PIC X(13).
006000
006100* Packed satang-only alternate view used when rounding mode is
006200* off and only whole satang are to be carried forward.
006300 01  WS-SATANG-VIEW          REDEFINES WS-SIGN-WORK-AREA.
006400     05  FILLER              PIC X(11).
006500     05  WS-SATANG-ONLY      PIC 9(02).
006600
006700 01  WS-WORK-COUNTERS.
006800     05  WS-CALL-COUNT       PIC 9(07) VALUE ZEROS COMP.
006900     05  FILLER              PIC X(03) VALUE SPACES.
007000
007100* Zoned alternate view of the call counter - kept so the
007200* console trace line under UPSI-0 can display it without an
007300* extra MOVE to an edited field.
007400 01  WS-CALL-COUNT-ALT-VIEW  REDEFINES WS-WORK-COUNTERS.
007500     05  WS-CALL-COUNT-DISPLAY
007600                             PIC 9(07).
007700     05  FILLER              PIC X(03).
007800
007900* Standalone scalar, not part of any group - counts linkage
008000* calls rejected under the REQ 1745 numeric guard below, so a
008100* batch desk dump of working storage shows it on its own line.
008200 77  WS-REJECTED-CALL-COUNT  PIC 9(07) VALUE ZEROS COMP.
008300*-----------------------------------------------------------------
008400 LINKAGE                     SECTION.
008500*-----------------------------------------------------------------
008600 01  LINK-PARAMETERS.
008700     05  LS-WITHDRAWAL       PIC 9(09)V99.
008800     05  LS-DEPOSIT          PIC 9(09)V99.
008900     05  LS-AMOUNT           PIC S9(09)V99.
009000     05  FILLER              PIC X(03).
009100
009200******************************************************************
009300 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
009400*-----------------------------------------------------------------
009500* 050622 WA REQ 1745 - REJECT A LINKAGE PARAMETER THAT ARRIVES    REQ1745 
009600* NON-NUMERIC RATHER THAN LET THE COMPUTE BELOW ABEND THE
009700* CALLING BATCH.  ZERO IS RETURNED TO THE CALLER IN THAT CASE.
009800* Main procedure
009900*-----------------------------------------------------------------
010000 100-COMPUTE-TRANSACTION-AMOUNT.
010100     ADD 1 TO WS-CALL-COUNT.
010200     IF LS-WITHDRAWAL NOT NUMERIC
010300        OR LS-DEPOSIT  NOT NUMERIC
010400         ADD 1 TO WS-REJECTED-CALL-COUNT
010500         MOVE ZEROS TO LS-AMOUNT
010600         GO TO 100-COMPUTE-TRANSACTION-AMOUNT-EXIT
010700     END-IF.
010800     PERFORM 200-APPLY-ROUNDING-RULE THRU
010900             200-APPLY-ROUNDING-RULE-EXIT.
011000     MOVE WS-NET-AMOUNT TO LS-AMOUNT.
011100
011200*-----------------------------------------------------------------
011300 100-COMPUTE-TRANSACTION-AMOUNT-EXIT.
011400     EXIT    PROGRAM.
011500
011600*-----------------------------------------------------------------
011700* Rounding is applied only when the branch reconciliation switch
011800* calls for it; otherwise the amount is simply truncated.
011900*-----------------------------------------------------------------
012000 200-APPLY-ROUNDING-RULE.
012100     IF WS-APPLY-ROUNDING
012200         COMPUTE WS-NET-AMOUNT ROUNDED =
012300                 LS-DEPOSIT - LS-WITHDRAWAL
012400     ELSE
012500         COMPUTE WS-NET-AMOUNT = LS-DEPOSIT - LS-WITHDRAWAL
012600     END-IF.
012700
012800*-----------------------------------------------------------------
012900 200-APPLY-ROUNDING-RULE-EXIT.
013000     EXIT.
