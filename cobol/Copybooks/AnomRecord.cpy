000100******************************************************************
000200* STANOMC - Anomaly output record layout.
000300*    One row per anomaly raised by STATIFY's anomaly detector;
000400*    a transaction may raise more than one of these.
000500*
000600* Record length: 97 (06 + 15 + 06 + 60 + 10).  No FILLER pad -
000800******************************************************************
000900 01  AN-ANOMALY-RECORD.
001000     05  AN-TX-SEQ           PIC 9(06).
001100     05  AN-RULE-NAME        PIC X(15).
001200     05  AN-SEVERITY         PIC X(06).
001300         88  AN-SEVERITY-MEDIUM          VALUE "MEDIUM".
001400         88  AN-SEVERITY-HIGH            VALUE "HIGH".
001500     05  AN-DETAIL           PIC X(60).
001600     05  AN-STATUS           PIC X(10).
001700         88  AN-STATUS-OPEN              VALUE "OPEN".
001800
001900* Raw byte view kept from the days a one-time audit utility
002000* dumped the anomaly file whole to a listing for the branch
002100* accounting office's anomaly code audit - not read by STATRPT
002200* itself.
002300 01  AN-ANOMALY-ALPHA-VIEW   REDEFINES AN-ANOMALY-RECORD
002400                             PIC X(97).
