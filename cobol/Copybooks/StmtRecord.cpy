000100******************************************************************
000200* STTRECI - Statement input record layout.
000300*    One row per bank-statement transaction line, as delivered
000400*    by the branch extract job.  Amounts are unsigned zoned
000500*    decimal; the sign of the transaction is carried by which
000600*    of ST-WITHDRAWAL / ST-DEPOSIT is non-zero, never both.
000700*
000800* Record length: 70 (08 + 40 + 11 + 11).  No FILLER pad carried
000900* in this layout - the four fields fill the interchange record
001100******************************************************************
001200 01  ST-STATEMENT-RECORD.
001300     05  ST-DATE             PIC 9(08).
001400     05  ST-DESC             PIC X(40).
001500     05  ST-WITHDRAWAL       PIC 9(09)V99.
001600     05  ST-DEPOSIT          PIC 9(09)V99.
001700
001800* CCYYMMDD view of ST-DATE - carried so a CCYYMMDD-aware caller
001900* does not have to UNSTRING the packed date field itself.  Added
002000* the same CCYYMMDD convention this shop settled on for the Y2K
002100* review; no two-digit year windowing anywhere in this layout.
002200 01  ST-DATE-BROKEN-DOWN     REDEFINES ST-STATEMENT-RECORD.
002300     05  ST-DATE-CCYY        PIC 9(04).
002400     05  ST-DATE-MM          PIC 9(02).
002500     05  ST-DATE-DD          PIC 9(02).
002600     05  FILLER              PIC X(62).
