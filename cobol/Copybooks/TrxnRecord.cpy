000100******************************************************************
000200* STTRXOC - Processed transaction output record layout.
000300*    Written by STATIFY in sequence-number order, re-read by
000400*    STATRPT as the detail line source for the summary report.
000500*
000600* Record length: 76 (06 + 08 + 40 + 11 + 03 + 04 + 04).  No
000700* FILLER pad - see the period-rule / SPEC conflict note in
000900******************************************************************
001000 01  TX-TRANSACTION-RECORD.
001100     05  TX-SEQ              PIC 9(06).
001200     05  TX-DATE             PIC 9(08).
001300     05  TX-DESC             PIC X(40).
001400     05  TX-AMOUNT           PIC S9(09)V99.
001500     05  TX-CURRENCY         PIC X(03).
001600         88  TX-CURRENCY-THB             VALUE "THB".
001700     05  TX-CATEGORY-ID      PIC 9(04).
001800         88  TX-CATEGORY-ID-UNASSIGNED   VALUE ZEROS.
001900     05  TX-RULE-ID          PIC 9(04).
002000         88  TX-RULE-ID-NO-MATCH         VALUE ZEROS.
002100
002200* CCYYMMDD view of TX-DATE - carried for the same reason the
002300* statement input layout carries one; added under the Y2K
002400* review along with the rest of this shop's date fields.
002500 01  TX-DATE-BROKEN-DOWN     REDEFINES TX-TRANSACTION-RECORD.
002600     05  FILLER              PIC X(06).
002700     05  TX-DATE-CCYY        PIC 9(04).
002800     05  TX-DATE-MM          PIC 9(02).
002900     05  TX-DATE-DD          PIC 9(02).
003000     05  FILLER              PIC X(62).
003100
003200* Raw byte view kept from the days a one-time audit utility
003300* dumped the transaction output file whole to a listing for the
003400* branch accounting office - not read by STATRPT itself.
003500 01  TX-TRANSACTION-ALPHA-VIEW
003600                             REDEFINES TX-TRANSACTION-RECORD
003700                             PIC X(76).
