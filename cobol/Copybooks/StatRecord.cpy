000100******************************************************************
000200* STSTATC - Batch completion status / control record layout.
000300*    A single record written at end of the STATIFY job step so
000400*    the scheduler (and STATRPT) can tell a completed batch
000500*    from a failed one without scanning the output files.
000600*
000700* Record length: 76 (10 + 06 + 60).  No FILLER pad - see the
000900******************************************************************
001000 01  UP-STATUS-RECORD.
001100     05  UP-STATUS           PIC X(10).
001200         88  UP-STATUS-COMPLETED         VALUE "COMPLETED".
001300         88  UP-STATUS-FAILED            VALUE "FAILED".
001400     05  UP-ROW-COUNT        PIC 9(06).
001500     05  UP-ERROR-MSG        PIC X(60).
001600
001700* Raw byte view kept from the days a one-time audit utility
001800* dumped the status control file whole to a listing for the
001900* scheduler desk - not read by STATRPT itself.
002000 01  UP-STATUS-ALPHA-VIEW    REDEFINES UP-STATUS-RECORD
002100                             PIC X(76).
