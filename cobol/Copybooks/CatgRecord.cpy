000100******************************************************************
000200* STCATEC - Category record layout.
000300*    Id to display-name lookup used by the report driver when
000400*    printing the category name column and the category
000500*    breakdown section.
000600*
000700* Record length: 24 (04 + 20).  No FILLER pad - see the
000900******************************************************************
001000 01  CT-CATEGORY-RECORD.
001100     05  CT-ID               PIC 9(04).
001200         88  CT-ID-UNCATEGORIZED         VALUE ZEROS.
001300     05  CT-NAME             PIC X(20).
001400
001500* Raw byte view kept from the days a one-time audit utility
001600* dumped the category file whole to a listing for the branch
001700* accounting office - not read by STATRPT itself.
001800 01  CT-CATEGORY-ALPHA-VIEW  REDEFINES CT-CATEGORY-RECORD
001900                             PIC X(24).
