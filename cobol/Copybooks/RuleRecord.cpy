000100******************************************************************
000200* STRULEC - Categorization rule record layout.
000300*    One row per keyword rule.  Rules are read into
000400*    RULE-TABLE and tried highest priority first; the running
000500*    match count is rewritten to RULESOUT at end of batch.
000600*
000700* Record length: 38 (04 + 20 + 04 + 04 + 06).  No FILLER pad -
000900******************************************************************
001000 01  RL-RULE-RECORD.
001100     05  RL-ID               PIC 9(04).
001200     05  RL-KEYWORD          PIC X(20).
001300     05  RL-CATEGORY-ID      PIC 9(04).
001400     05  RL-PRIORITY         PIC 9(04).
001500         88  RL-PRIORITY-TOP-RANK        VALUE 1.
001600         88  RL-PRIORITY-UNASSIGNED      VALUE ZEROS.
001700     05  RL-MATCH-COUNT      PIC 9(06).
001800
001900* Raw byte view kept from the days a one-time audit utility
002000* dumped the rule file whole to a listing for the branch
002100* accounting office - not read by STATIFY itself.
002200 01  RL-RULE-ALPHA-VIEW      REDEFINES RL-RULE-RECORD
002300                             PIC X(38).
