000100******************************************************************
000200* This program is to parse a bank statement extract, classify
000300*    and categorize each transaction against the keyword rule
000400*    table, flag anomalies, and drive the STATIFY batch.
000500*
000600* Used File
000700*    - Statement Extract File (Line Sequential): STATEMENT
000800*    - Categorization Rule File (Line Sequential): RULES
000900*    - Transaction Output File (Line Sequential): TRANSOUT
001000*    - Anomaly Output File (Line Sequential): ANOMOUT
001100*    - Rule File With Updated Match Counts: RULESOUT
001200*    - Batch Completion Status File: STATUSOUT
001300*
001400******************************************************************
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 STATIFY.
001800 AUTHOR.                     S. PHETCHARAT,
001900                             W. ANURAK.
002000 INSTALLATION.               KRUNGDHEP TRUST BANK - EDP DIVISION.
002100 DATE-WRITTEN.               MARCH 1989.
002200 DATE-COMPILED.
002300 SECURITY.                   UNCLASSIFIED - BATCH PRODUCTION LIBRARY.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 890314 SP  REQ 1004  ORIGINAL PROGRAM WRITTEN AND UNIT TESTED.  REQ1004 
002800* 890402 SP  REQ 1004  ADDED HEADER-SKIP LOGIC FOR BRANCH EXTRACT.REQ1004 
002900* 891115 WA  REQ 1061  ADDED KEYWORD CATEGORIZATION AGAINST THE   REQ1061 
003000* 891115 WA  REQ 1061     RULE TABLE, PRIORITY ORDER STABLE SORT. REQ1061 
003100* 900227 WA  REQ 1098  ADDED LARGE-AMOUNT ANOMALY CHECK.          REQ1098 
003200* 900227 WA  REQ 1098  ADDED DUPLICATE-PAIR ANOMALY CHECK.        REQ1098 
003300* 910609 SP  REQ 1150  RULE TABLE ENLARGED TO 50 ROWS, TXN TABLE  REQ1150 
003400* 910609 SP  REQ 1150     ENLARGED TO 500 ROWS PER BRANCH REQUEST.REQ1150 
003500* 920814 WA  REQ 1203  WRITE-BACK OF RULE MATCH COUNTS ADDED TO   REQ1203 
003600* 920814 WA  REQ 1203     RULESOUT SO TRENDING REPORT CAN RUN.    REQ1203 
003700* 930122 SP  REQ 1244  BLANK DESCRIPTION NOW DEFAULTS TO A LABEL  REQ1244 
003800* 930122 SP  REQ 1244     RATHER THAN FAILING THE TRANSACTION.    REQ1244 
003900* 940705 WA  REQ 1301  BATCH STATUS RECORD ADDED SO SCHEDULER CAN REQ1301 
004000* 940705 WA  REQ 1301     DETECT A FAILED RUN WITHOUT SCANNING.   REQ1301 
004100* 950918 SP  REQ 1358  AMOUNT CALCULATION MOVED OUT TO AMTCALC SO REQ1358 
004200* 950918 SP  REQ 1358     ROUNDING RULE IS SHARED WITH STCLSFY.   REQ1358 
004300* 970311 WA  REQ 1412  NO-VALID-ROWS NOW FAILS THE BATCH INSTEAD  REQ1412 
004400* 970311 WA  REQ 1412     OF WRITING AN EMPTY TRANSOUT FILE.      REQ1412 
004500* 981030 SP  REQ 1487  YEAR 2000 REVIEW - ST-DATE IS AN 8-DIGIT   REQ1487 
004600* 981030 SP  REQ 1487     CCYYMMDD FIELD THROUGHOUT, NO 2-DIGIT   REQ1487 
004700* 981030 SP  REQ 1487     YEAR WINDOWING IN THIS PROGRAM.  OK.    REQ1487 
004800* 990412 WA  REQ 1487  Y2K SIGN-OFF - NO FURTHER CHANGE REQUIRED. REQ1487 
004900* 000830 SP  REQ 1556  CASE-INSENSITIVE KEYWORD MATCH ADDED - A   REQ1556 
005000* 000830 SP  REQ 1556     BRANCH EXTRACT STARTED MIXING CASE IN   REQ1556 
005100* 000830 SP  REQ 1556     THE DESCRIPTION FIELD.                  REQ1556 
005200* 021104 WA  REQ 1619  VERBOSE TRACE SWITCH ADDED FOR BATCH DESK. REQ1619
005300* 040317 SP  REQ 1702  ANOMALY RULE NAME AND DETAIL WORDING       REQ1702 
005400* 040317 SP  REQ 1702     CORRECTED TO MATCH THE BRANCH ACCOUNTINGREQ1702 
005500* 040317 SP  REQ 1702     OFFICE'S APPROVED ANOMALY CODE LIST.    REQ1702 
005600*-----------------------------------------------------------------
005700******************************************************************
005800 ENVIRONMENT                 DIVISION.
005900*-----------------------------------------------------------------
006000 CONFIGURATION               SECTION.
006100 SOURCE-COMPUTER.            IBM-3090.
006200 SPECIAL-NAMES.
006300     UPSI-0 ON STATUS IS WS-VERBOSE-MODE
006400            OFF STATUS IS WS-QUIET-MODE.
006500*-----------------------------------------------------------------
006600 INPUT-OUTPUT                SECTION.
006700 FILE-CONTROL.
006800     SELECT  STATEMENT-FILE
006900             ASSIGN TO STATEMENT
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS IS FS-STATEMENT.
007200
007300     SELECT  RULES-FILE
007400             ASSIGN TO RULES
007500             ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS IS FS-RULES.
007700
007800     SELECT  TRANSOUT-FILE
007900             ASSIGN TO TRANSOUT
008000             ORGANIZATION IS LINE SEQUENTIAL
008100             FILE STATUS IS FS-TRANSOUT.
008200
008300     SELECT  ANOMOUT-FILE
008400             ASSIGN TO ANOMOUT
008500             ORGANIZATION IS LINE SEQUENTIAL
008600             FILE STATUS IS FS-ANOMOUT.
008700
008800     SELECT  RULESOUT-FILE
008900             ASSIGN TO RULESOUT
009000             ORGANIZATION IS LINE SEQUENTIAL
009100             FILE STATUS IS FS-RULESOUT.
009200
009300     SELECT  STATUSOUT-FILE
009400             ASSIGN TO STATUSOUT
009500             ORGANIZATION IS LINE SEQUENTIAL
009600             FILE STATUS IS FS-STATUSOUT.
009700
009800******************************************************************
009900 DATA                        DIVISION.
010000*-----------------------------------------------------------------
010100 FILE                        SECTION.
010200 FD  STATEMENT-FILE
010300     RECORD CONTAINS 70 CHARACTERS
010400     DATA RECORD IS ST-STATEMENT-RECORD.
010500 COPY "Copybooks/StmtRecord.cpy".
010600
010700 FD  RULES-FILE
010800     RECORD CONTAINS 38 CHARACTERS
010900     DATA RECORD IS RL-RULE-RECORD.
011000 COPY "Copybooks/RuleRecord.cpy".
011100
011200 FD  TRANSOUT-FILE
011300     RECORD CONTAINS 76 CHARACTERS
011400     DATA RECORD IS TX-TRANSACTION-RECORD.
011500 COPY "Copybooks/TrxnRecord.cpy".
011600
011700 FD  ANOMOUT-FILE
011800     RECORD CONTAINS 97 CHARACTERS
011900     DATA RECORD IS AN-ANOMALY-RECORD.
012000 COPY "Copybooks/AnomRecord.cpy".
012100
012200* RULESOUT carries the same fields as RL-RULE-RECORD but is kept
012300* as a separate twin layout, RO- prefixed, the way this shop has
012400* always kept its IN/OUT record pairs apart.  Kept at the exact
012500* 38-byte RULES interchange width, no FILLER pad, same as the
012700 FD  RULESOUT-FILE
012800     RECORD CONTAINS 38 CHARACTERS
012900     DATA RECORD IS RO-RULE-OUT-RECORD.
013000 01  RO-RULE-OUT-RECORD.
013100     05  RO-ID               PIC 9(04).
013200     05  RO-KEYWORD          PIC X(20).
013300     05  RO-CATEGORY-ID      PIC 9(04).
013400     05  RO-PRIORITY         PIC 9(04).
013500         88  RO-PRIORITY-TOP-RANK        VALUE 1.
013600         88  RO-PRIORITY-UNASSIGNED      VALUE ZEROS.
013700     05  RO-MATCH-COUNT      PIC 9(06).
013800
013900* Raw byte view, same RO- twin-layout habit as the record itself -
014000* kept from the branch accounting office's one-time audit dump,
014100* not read by this program any more.
014200 01  RO-RULE-OUT-ALPHA-VIEW  REDEFINES RO-RULE-OUT-RECORD
014300                             PIC X(38).
014400
014500 FD  STATUSOUT-FILE
014600     RECORD CONTAINS 76 CHARACTERS
014700     DATA RECORD IS UP-STATUS-RECORD.
014800 COPY "Copybooks/StatRecord.cpy".
014900
015000*-----------------------------------------------------------------
015100 WORKING-STORAGE             SECTION.
015200*-----------------------------------------------------------------
015300* This table folds lower case letters up to upper case for the
015400* case-insensitive keyword search - no FUNCTION verb is used in
015500* this shop's batch suite, INSPECT CONVERTING does the job.
015600 01  WS-CASE-FOLD-TABLE.
015700     05  WS-LOWER-ALPHABET   PIC X(26)
015800                             VALUE "abcdefghijklmnopqrstuvwxyz".
015900     05  WS-UPPER-ALPHABET   PIC X(26)
016000                             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016100     05  FILLER              PIC X(04) VALUE SPACES.
016200
016300* Standalone scalar - the WR-TABLE row limit below, pulled out on
016400* its own 77-level the way this shop's older programs carry a
016500* single table-size constant rather than burying the literal in
016600* every IF.
016700 77  WS-MAX-RULE-ROWS        PIC 9(02) VALUE 50 COMP.
016800
016900 01  SWITCHES-AND-COUNTERS.
017000     05  STATEMENT-EOF-SW    PIC X(01) VALUE "N".
017100         88  STATEMENT-EOF             VALUE "Y".
017200     05  WS-ROW-VALID-SW     PIC X(01) VALUE "N".
017300         88  WS-ROW-VALID               VALUE "Y".
017400     05  WS-BATCH-STATUS-SW  PIC X(01) VALUE "Y".
017500         88  WS-BATCH-OK                VALUE "Y".
017600     05  WS-FILES-OPENED-SW  PIC X(01) VALUE "N".
017700         88  WS-FILES-OPENED            VALUE "Y".
017800     05  WS-MATCH-FOUND-SW   PIC X(01) VALUE "N".
017900         88  WS-MATCH-FOUND              VALUE "Y".
018000     05  WS-TX-COUNT         PIC 9(05) VALUE ZEROS COMP.
018100     05  WS-RULE-COUNT       PIC 9(04) VALUE ZEROS COMP.
018200     05  WS-ANOM-COUNT       PIC 9(05) VALUE ZEROS COMP.
018300     05  WS-SUB-I            PIC 9(05) VALUE ZEROS COMP.
018400     05  WS-SUB-J            PIC 9(05) VALUE ZEROS COMP.
018500     05  WS-SUB-K            PIC 9(04) VALUE ZEROS COMP.
018600     05  WS-SUB-START        PIC 9(05) VALUE ZEROS COMP.
018700     05  WS-KEYWORD-LEN      PIC 9(04) VALUE ZEROS COMP.
018800     05  WS-MAX-START        PIC 9(04) VALUE ZEROS COMP.
018900     05  FILLER              PIC X(04) VALUE SPACES.
019000
019100 01  WS-ERROR-AREA.
019200     05  WS-ERROR-TEXT       PIC X(60) VALUE SPACES.
019300     05  FILLER              PIC X(04) VALUE SPACES.
019400
019500 01  WS-FILE-STATUSES.
019600     05  FS-STATEMENT        PIC X(02) VALUE "00".
019700     05  FS-RULES            PIC X(02) VALUE "00".
019800     05  FS-TRANSOUT         PIC X(02) VALUE "00".
019900     05  FS-ANOMOUT          PIC X(02) VALUE "00".
020000     05  FS-RULESOUT         PIC X(02) VALUE "00".
020100     05  FS-STATUSOUT        PIC X(02) VALUE "00".
020200     05  FILLER              PIC X(06) VALUE SPACES.
020300
020400* Working copy of the statement description - the rule table
020500* scan folds this to upper case without disturbing ST-DESC.
020600 01  WS-DESC-WORK-AREA.
020700     05  WS-DESC-FINAL       PIC X(40) VALUE SPACES.
020800     05  WS-UPPER-DESC       PIC X(40) VALUE SPACES.
020900     05  FILLER              PIC X(04) VALUE SPACES.
021000
021100 01  WS-KEYWORD-WORK-AREA.
021200     05  WS-UPPER-KEYWORD    PIC X(20) VALUE SPACES.
021300     05  FILLER              PIC X(04) VALUE SPACES.
021400
021500* Transaction working table - loaded from the statement extract,
021600* categorized in place, then written out to TRANSOUT/ANOMOUT.
021700 01  WS-TX-TABLE.
021800     05  WS-TX-ENTRY         OCCURS 500 TIMES.
021900         10  WT-SEQ          PIC 9(06) COMP.
022000         10  WT-DATE         PIC 9(08).
022100         10  WT-DESC         PIC X(40).
022200         10  WT-AMOUNT       PIC S9(09)V99.
022300         10  WT-CATEGORY-ID  PIC 9(04) VALUE ZEROS.
022400         10  WT-RULE-ID      PIC 9(04) VALUE ZEROS.
022500     05  FILLER              PIC X(04) VALUE SPACES.
022600
022700* Alternate byte view of the date kept for the day the branch
022800* extract starts sending an alphanumeric control date - not
022900* exercised by the current CCYYMMDD feed.
023000 01  WS-TX-DATE-VIEW         REDEFINES WS-TX-TABLE.
023100     05  WT-DATE-ALPHA-ENTRY OCCURS 500 TIMES.
023200         10  FILLER          PIC X(06).
023300         10  WT-DATE-ALPHA   PIC X(08).
023400         10  FILLER          PIC X(56).
023500     05  FILLER              PIC X(04).
023600
023700* Rule working table - loaded from RULES, sorted highest
023800* priority first, then walked top to bottom per transaction.
023900 01  WS-RULE-TABLE.
024000     05  WS-RULE-ENTRY       OCCURS 50 TIMES.
024100         10  WR-ID           PIC 9(04).
024200         10  WR-KEYWORD      PIC X(20).
024300         10  WR-CATEGORY-ID  PIC 9(04).
024400         10  WR-PRIORITY     PIC 9(04).
024500         10  WR-MATCH-COUNT  PIC 9(06) COMP.
024600     05  FILLER              PIC X(04) VALUE SPACES.
024700
024800* Straight alphanumeric view of the whole rule table, used by
024900* the verbose trace line under UPSI-0 to dump a row untouched
025000* by picture editing.
025100 01  WS-RULE-ALPHA-VIEW      REDEFINES WS-RULE-TABLE.
025200     05  WR-ALPHA-ENTRY      OCCURS 50 TIMES PIC X(38).
025300     05  FILLER              PIC X(04).
025400
025500* Swap area used by the descending priority stable insertion
025600* sort below, and its packed-digit alternate view used when the
025700* sort was once compared against the old BASIC conversion job.
025800 01  WS-RULE-SWAP-AREA.
025900     05  SWAP-ID             PIC 9(04).
026000     05  SWAP-KEYWORD        PIC X(20).
026100     05  SWAP-CATEGORY-ID    PIC 9(04).
026200     05  SWAP-PRIORITY       PIC 9(04).
026300     05  SWAP-MATCH-COUNT    PIC 9(06) COMP.
026400     05  FILLER              PIC X(04) VALUE SPACES.
026500 01  WS-RULE-SWAP-DIGITS     REDEFINES WS-RULE-SWAP-AREA.
026600     05  FILLER              PIC X(08).
026700     05  SWAP-DIGITS-VIEW    PIC X(12).
026800     05  FILLER              PIC X(10).
026900
027000 01  WS-AMTCALC-PARMS.
027100     05  AC-WITHDRAWAL       PIC 9(09)V99.
027200     05  AC-DEPOSIT          PIC 9(09)V99.
027300     05  AC-AMOUNT           PIC S9(09)V99.
027400     05  FILLER              PIC X(03).
027500
027600******************************************************************
027700 PROCEDURE                   DIVISION.
027800*-----------------------------------------------------------------
027900* Main procedure
028000*-----------------------------------------------------------------
028100 100-RUN-STATIFY-BATCH.
028200     PERFORM 200-INITIATE-STATIFY-BATCH.
028300     IF WS-BATCH-OK
028400         PERFORM 200-CATEGORIZE-ALL-TRANSACTIONS
028500         PERFORM 200-DETECT-ANOMALIES
028600         PERFORM 200-WRITE-TRANSACTION-OUTPUT
028700         PERFORM 200-WRITE-RULES-OUTPUT
028800     END-IF.
028900     PERFORM 200-TERMINATE-STATIFY-BATCH.
029000
029100     STOP RUN.
029200
029300******************************************************************
029400* Open all files, load the rule table and statement extract,
029500* and fail the batch early when the extract will not open or
029600* carries no usable rows.
029700*-----------------------------------------------------------------
029800 200-INITIATE-STATIFY-BATCH.
029900     PERFORM 300-OPEN-ALL-FILES.
030000     IF WS-BATCH-OK
030100         PERFORM 300-LOAD-RULE-TABLE
030200         PERFORM 300-SORT-RULE-TABLE
030300         PERFORM 300-PARSE-STATEMENT-FILE
030400         IF WS-TX-COUNT = ZEROS
030500             PERFORM 900-FAIL-NO-VALID-ROWS
030600         END-IF
030700     END-IF.
030800
030900*-----------------------------------------------------------------
031000* Walk the loaded transaction table and try each one against the
031100* rule table, highest priority first.
031200*-----------------------------------------------------------------
031300 200-CATEGORIZE-ALL-TRANSACTIONS.
031400     PERFORM 400-CATEGORIZE-ONE-TRANSACTION
031500         VARYING WS-SUB-I FROM 1 BY 1
031600         UNTIL WS-SUB-I > WS-TX-COUNT.
031700
031800*-----------------------------------------------------------------
031900* Walk the loaded transaction table a second time checking for
032000* large-amount and duplicate-pair anomalies.
032100*-----------------------------------------------------------------
032200 200-DETECT-ANOMALIES.
032300     PERFORM 400-CHECK-TRANSACTION-ANOMALIES
032400         VARYING WS-SUB-I FROM 1 BY 1
032500         UNTIL WS-SUB-I > WS-TX-COUNT.
032600
032700*-----------------------------------------------------------------
032800* Write the categorized transaction table to TRANSOUT.
032900*-----------------------------------------------------------------
033000 200-WRITE-TRANSACTION-OUTPUT.
033100     PERFORM 400-WRITE-ONE-TRANSACTION
033200         VARYING WS-SUB-I FROM 1 BY 1
033300         UNTIL WS-SUB-I > WS-TX-COUNT.
033400
033500*-----------------------------------------------------------------
033600* Write the rule table, with updated match counts, back to
033700* RULESOUT for the trending report.
033800*-----------------------------------------------------------------
033900 200-WRITE-RULES-OUTPUT.
034000     PERFORM 400-WRITE-ONE-RULE-OUT
034100         VARYING WS-SUB-I FROM 1 BY 1
034200         UNTIL WS-SUB-I > WS-RULE-COUNT.
034300
034400*-----------------------------------------------------------------
034500* Write the batch completion status record and close all files.
034600*-----------------------------------------------------------------
034700 200-TERMINATE-STATIFY-BATCH.
034800     IF WS-BATCH-OK
034900         MOVE "COMPLETED"        TO UP-STATUS
035000         MOVE WS-TX-COUNT        TO UP-ROW-COUNT
035100         MOVE SPACES             TO UP-ERROR-MSG
035200     ELSE
035300         MOVE "FAILED"           TO UP-STATUS
035400         MOVE ZEROS               TO UP-ROW-COUNT
035500         MOVE WS-ERROR-TEXT      TO UP-ERROR-MSG
035600     END-IF.
035700     WRITE UP-STATUS-RECORD.
035800     PERFORM 300-CLOSE-ALL-FILES.
035900
036000******************************************************************
036100* STATUSOUT is opened first and always so a failed open of the
036200* statement extract still leaves a status record behind for the
036300* scheduler to find.
036400*-----------------------------------------------------------------
036500 300-OPEN-ALL-FILES.
036600     OPEN    OUTPUT  STATUSOUT-FILE.
036700     OPEN    INPUT   STATEMENT-FILE.
036800     IF FS-STATEMENT NOT = "00"
036900         MOVE "N" TO WS-BATCH-STATUS-SW
037000         MOVE "UNABLE TO OPEN STATEMENT EXTRACT FILE"
037100                                 TO WS-ERROR-TEXT
037200     ELSE
037300         OPEN    INPUT   RULES-FILE
037400         OPEN    OUTPUT  TRANSOUT-FILE
037500         OPEN    OUTPUT  ANOMOUT-FILE
037600         OPEN    OUTPUT  RULESOUT-FILE
037700         MOVE "Y" TO WS-FILES-OPENED-SW
037800     END-IF.
037900
038000*-----------------------------------------------------------------
038100* Load the rule table from RULES into working storage.
038200* 040317 SP REQ 1702 - STOP LOADING ONCE THE 50-ROW TABLE IS FULL REQ1702 
038300* RATHER THAN SUBSCRIPTING PAST THE END OF WS-RULE-TABLE.
038400*-----------------------------------------------------------------
038500 300-LOAD-RULE-TABLE.
038600     MOVE ZEROS TO WS-RULE-COUNT.
038700     PERFORM 400-READ-RULE-RECORD.
038800     PERFORM 400-LOAD-ONE-RULE THRU 400-LOAD-ONE-RULE-EXIT
038900         UNTIL FS-RULES NOT = "00"
039000            OR WS-RULE-COUNT > WS-MAX-RULE-ROWS.
039100
039200*-----------------------------------------------------------------
039300* Stable descending-priority insertion sort on WS-RULE-TABLE -
039400* equal priority rows keep the order they were loaded in.
039500*-----------------------------------------------------------------
039600 300-SORT-RULE-TABLE.
039700     IF WS-RULE-COUNT > 1
039800         PERFORM 400-INSERT-ONE-RULE-ROW
039900             VARYING WS-SUB-I FROM 2 BY 1
040000             UNTIL WS-SUB-I > WS-RULE-COUNT
040100     END-IF.
040200
040300*-----------------------------------------------------------------
040400* Skip the header line, then prime and load every valid
040500* transaction row into WS-TX-TABLE.
040600*-----------------------------------------------------------------
040700 300-PARSE-STATEMENT-FILE.
040800     MOVE ZEROS TO WS-TX-COUNT.
040900     PERFORM 400-SKIP-STATEMENT-HEADER.
041000     PERFORM 400-READ-STATEMENT-RECORD.
041100     PERFORM 400-PROCESS-STATEMENT-ROW
041200         UNTIL STATEMENT-EOF.
041300
041400*-----------------------------------------------------------------
041500* Close only the files that were actually opened.
041600*-----------------------------------------------------------------
041700 300-CLOSE-ALL-FILES.
041800     CLOSE STATUSOUT-FILE.
041900     IF FS-STATEMENT = "00"
042000         CLOSE STATEMENT-FILE
042100     END-IF.
042200     IF WS-FILES-OPENED
042300         CLOSE RULES-FILE
042400               TRANSOUT-FILE
042500               ANOMOUT-FILE
042600               RULESOUT-FILE
042700     END-IF.
042800
042900******************************************************************
043000 400-READ-RULE-RECORD.
043100     READ RULES-FILE
043200         AT END      CONTINUE
043300     END-READ.
043400
043500*-----------------------------------------------------------------
043600 400-LOAD-ONE-RULE.
043700     ADD 1 TO WS-RULE-COUNT.
043800     IF WS-RULE-COUNT > WS-MAX-RULE-ROWS
043900         MOVE "RULE TABLE FULL - EXTRACT HAS OVER 50 RULE ROWS"
044000                                 TO WS-ERROR-TEXT
044100         DISPLAY WS-ERROR-TEXT
044200         GO TO 400-LOAD-ONE-RULE-EXIT
044300     END-IF.
044400     MOVE RL-ID              TO WR-ID(WS-RULE-COUNT).
044500     MOVE RL-KEYWORD         TO WR-KEYWORD(WS-RULE-COUNT).
044600     MOVE RL-CATEGORY-ID     TO WR-CATEGORY-ID(WS-RULE-COUNT).
044700     MOVE RL-PRIORITY        TO WR-PRIORITY(WS-RULE-COUNT).
044800     MOVE RL-MATCH-COUNT     TO WR-MATCH-COUNT(WS-RULE-COUNT).
044900     PERFORM 400-READ-RULE-RECORD.
045000
045100*-----------------------------------------------------------------
045200 400-LOAD-ONE-RULE-EXIT.
045300     EXIT.
045400
045500*-----------------------------------------------------------------
045600* Classic insertion: lift row I out to the swap area, then
045700* shuffle lower-priority rows down one slot until the right home
045800* for it is found.
045900*-----------------------------------------------------------------
046000 400-INSERT-ONE-RULE-ROW.
046100     MOVE WR-ID(WS-SUB-I)          TO SWAP-ID.
046200     MOVE WR-KEYWORD(WS-SUB-I)     TO SWAP-KEYWORD.
046300     MOVE WR-CATEGORY-ID(WS-SUB-I) TO SWAP-CATEGORY-ID.
046400     MOVE WR-PRIORITY(WS-SUB-I)    TO SWAP-PRIORITY.
046500     MOVE WR-MATCH-COUNT(WS-SUB-I) TO SWAP-MATCH-COUNT.
046600     MOVE WS-SUB-I                 TO WS-SUB-J.
046700     PERFORM 500-SHIFT-RULE-ROW-DOWN
046800         UNTIL WS-SUB-J = 1
046900            OR WR-PRIORITY(WS-SUB-J - 1) NOT LESS THAN SWAP-PRIORITY.
047000     MOVE SWAP-ID                  TO WR-ID(WS-SUB-J).
047100     MOVE SWAP-KEYWORD             TO WR-KEYWORD(WS-SUB-J).
047200     MOVE SWAP-CATEGORY-ID         TO WR-CATEGORY-ID(WS-SUB-J).
047300     MOVE SWAP-PRIORITY            TO WR-PRIORITY(WS-SUB-J).
047400     MOVE SWAP-MATCH-COUNT         TO WR-MATCH-COUNT(WS-SUB-J).
047500
047600*-----------------------------------------------------------------
047700 500-SHIFT-RULE-ROW-DOWN.
047800     MOVE WR-ID(WS-SUB-J - 1)          TO WR-ID(WS-SUB-J).
047900     MOVE WR-KEYWORD(WS-SUB-J - 1)     TO WR-KEYWORD(WS-SUB-J).
048000     MOVE WR-CATEGORY-ID(WS-SUB-J - 1) TO WR-CATEGORY-ID(WS-SUB-J).
048100     MOVE WR-PRIORITY(WS-SUB-J - 1)    TO WR-PRIORITY(WS-SUB-J).
048200     MOVE WR-MATCH-COUNT(WS-SUB-J - 1) TO WR-MATCH-COUNT(WS-SUB-J).
048300     SUBTRACT 1 FROM WS-SUB-J.
048400
048500*-----------------------------------------------------------------
048600 400-SKIP-STATEMENT-HEADER.
048700     READ STATEMENT-FILE
048800         AT END      MOVE "Y" TO STATEMENT-EOF-SW
048900     END-READ.
049000
049100*-----------------------------------------------------------------
049200 400-READ-STATEMENT-RECORD.
049300     READ STATEMENT-FILE
049400         AT END      MOVE "Y" TO STATEMENT-EOF-SW
049500     END-READ.
049600
049700*-----------------------------------------------------------------
049800* Validate the row, default a blank description, hand the two
049900* amount columns to AMTCALC, and load a good row into the table.
050000*-----------------------------------------------------------------
050100 400-PROCESS-STATEMENT-ROW.
050200     PERFORM 500-VALIDATE-STATEMENT-ROW.
050300     IF WS-ROW-VALID
050400         PERFORM 500-DEFAULT-BLANK-DESCRIPTION
050500         PERFORM 500-CALL-AMOUNT-CALCULATOR
050600         PERFORM 500-LOAD-TRANSACTION-ROW
050700     END-IF.
050800     PERFORM 400-READ-STATEMENT-RECORD.
050900
051000*-----------------------------------------------------------------
051100* Row is invalid when the date is not numeric/zero, or when
051200* both withdrawal and deposit columns are zero.
051300*-----------------------------------------------------------------
051400 500-VALIDATE-STATEMENT-ROW.
051500     MOVE "Y" TO WS-ROW-VALID-SW.
051600     IF ST-DATE IS NOT NUMERIC OR ST-DATE = ZEROS
051700         MOVE "N" TO WS-ROW-VALID-SW
051800     END-IF.
051900     IF WS-ROW-VALID
052000         IF ST-WITHDRAWAL = ZEROS AND ST-DEPOSIT = ZEROS
052100             MOVE "N" TO WS-ROW-VALID-SW
052200         END-IF
052300     END-IF.
052400
052500*-----------------------------------------------------------------
052600 500-DEFAULT-BLANK-DESCRIPTION.
052700     MOVE ST-DESC TO WS-DESC-FINAL.
052800     IF WS-DESC-FINAL = SPACES
052900         MOVE "UNNAMED_TRANSACTION" TO WS-DESC-FINAL
053000     END-IF.
053100
053200*-----------------------------------------------------------------
053300 500-CALL-AMOUNT-CALCULATOR.
053400     MOVE ST-WITHDRAWAL  TO AC-WITHDRAWAL.
053500     MOVE ST-DEPOSIT     TO AC-DEPOSIT.
053600     CALL "AMTCALC" USING WS-AMTCALC-PARMS.
053700
053800*-----------------------------------------------------------------
053900 500-LOAD-TRANSACTION-ROW.
054000     ADD 1 TO WS-TX-COUNT.
054100     MOVE WS-TX-COUNT       TO WT-SEQ(WS-TX-COUNT).
054200     MOVE ST-DATE            TO WT-DATE(WS-TX-COUNT).
054300     MOVE WS-DESC-FINAL      TO WT-DESC(WS-TX-COUNT).
054400     MOVE AC-AMOUNT          TO WT-AMOUNT(WS-TX-COUNT).
054500     IF WS-VERBOSE-MODE
054600         DISPLAY "STATIFY - LOADED ROW " WS-TX-COUNT
054700     END-IF.
054800
054900******************************************************************
055000* Try every rule against this one transaction, highest priority
055100* first, stopping at the first keyword match.
055200*-----------------------------------------------------------------
055300 400-CATEGORIZE-ONE-TRANSACTION.
055400     MOVE WT-DESC(WS-SUB-I) TO WS-UPPER-DESC.
055500     INSPECT WS-UPPER-DESC
055600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
055700     MOVE "N" TO WS-MATCH-FOUND-SW.
055800     PERFORM 500-TEST-RULE-AGAINST-ROW
055900         VARYING WS-SUB-J FROM 1 BY 1
056000         UNTIL WS-SUB-J > WS-RULE-COUNT
056100            OR WS-MATCH-FOUND.
056200
056300*-----------------------------------------------------------------
056400* Fold the keyword to upper case, find its true length, and scan
056500* the upper-cased description for it, one starting position at a
056600* time - this shop's compiler carries no FUNCTION verbs.
056700*-----------------------------------------------------------------
056800 500-TEST-RULE-AGAINST-ROW.
056900     MOVE WR-KEYWORD(WS-SUB-J) TO WS-UPPER-KEYWORD.
057000     INSPECT WS-UPPER-KEYWORD
057100         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
057200     PERFORM 600-COMPUTE-KEYWORD-LENGTH.
057300     IF WS-KEYWORD-LEN > 0
057400         COMPUTE WS-MAX-START = 41 - WS-KEYWORD-LEN
057500         PERFORM 600-TEST-KEYWORD-AT-POSITION
057600             VARYING WS-SUB-K FROM 1 BY 1
057700             UNTIL WS-SUB-K > WS-MAX-START
057800                OR WS-MATCH-FOUND
057900     END-IF.
058000     IF WS-MATCH-FOUND
058100         MOVE WR-CATEGORY-ID(WS-SUB-J) TO WT-CATEGORY-ID(WS-SUB-I)
058200         MOVE WR-ID(WS-SUB-J)          TO WT-RULE-ID(WS-SUB-I)
058300         ADD 1 TO WR-MATCH-COUNT(WS-SUB-J)
058400     END-IF.
058500
058600*-----------------------------------------------------------------
058700* Shrink the working length from 20 down to the rightmost
058800* non-blank character of the folded keyword.
058900*-----------------------------------------------------------------
059000 600-COMPUTE-KEYWORD-LENGTH.
059100     MOVE 20 TO WS-KEYWORD-LEN.
059200     PERFORM 700-SHRINK-KEYWORD-LENGTH
059300         UNTIL WS-KEYWORD-LEN = 0
059400            OR WS-UPPER-KEYWORD(WS-KEYWORD-LEN:1) NOT = SPACE.
059500
059600*-----------------------------------------------------------------
059700 700-SHRINK-KEYWORD-LENGTH.
059800     SUBTRACT 1 FROM WS-KEYWORD-LEN.
059900
060000*-----------------------------------------------------------------
060100 600-TEST-KEYWORD-AT-POSITION.
060200     IF WS-UPPER-DESC(WS-SUB-K:WS-KEYWORD-LEN)
060300             = WS-UPPER-KEYWORD(1:WS-KEYWORD-LEN)
060400         MOVE "Y" TO WS-MATCH-FOUND-SW
060500     END-IF.
060600
060700******************************************************************
060800 400-CHECK-TRANSACTION-ANOMALIES.
060900     PERFORM 500-CHECK-LARGE-AMOUNT.
061000     PERFORM 500-CHECK-DUPLICATE-PAIRS.
061100
061200*-----------------------------------------------------------------
061300* Anything 10,000.00 Baht or more, in or out, is flagged for a
061400* human to glance at.
061500*-----------------------------------------------------------------
061600 500-CHECK-LARGE-AMOUNT.
061700     IF WT-AMOUNT(WS-SUB-I) >= 10000.00
061800        OR WT-AMOUNT(WS-SUB-I) <= -10000.00
061900         MOVE WT-SEQ(WS-SUB-I)   TO AN-TX-SEQ
062000         MOVE "LARGE AMOUNT"     TO AN-RULE-NAME
062100         MOVE "MEDIUM"           TO AN-SEVERITY
062200         MOVE "TRANSACTION EXCEEDS THRESHOLD OF 10000.00"
062300                                 TO AN-DETAIL
062400         MOVE "OPEN"             TO AN-STATUS
062500         PERFORM 400-WRITE-ONE-ANOMALY
062600     END-IF.
062700
062800*-----------------------------------------------------------------
062900* Compare this row against every later row in the table for an
063000* exact date/description/amount match.
063100*-----------------------------------------------------------------
063200 500-CHECK-DUPLICATE-PAIRS.
063300     IF WS-SUB-I < WS-TX-COUNT
063400         COMPUTE WS-SUB-START = WS-SUB-I + 1
063500         PERFORM 600-TEST-DUPLICATE-PARTNER
063600             VARYING WS-SUB-J FROM WS-SUB-START BY 1
063700             UNTIL WS-SUB-J > WS-TX-COUNT
063800     END-IF.
063900
064000*-----------------------------------------------------------------
064100 600-TEST-DUPLICATE-PARTNER.
064200     IF WT-DATE(WS-SUB-I)   = WT-DATE(WS-SUB-J)
064300        AND WT-DESC(WS-SUB-I)   = WT-DESC(WS-SUB-J)
064400        AND WT-AMOUNT(WS-SUB-I) = WT-AMOUNT(WS-SUB-J)
064500         MOVE WT-SEQ(WS-SUB-I)   TO AN-TX-SEQ
064600         MOVE "DUPLICATE"        TO AN-RULE-NAME
064700         MOVE "HIGH"             TO AN-SEVERITY
064800         MOVE "POTENTIAL DUPLICATE WITHIN THIS STATEMENT"
064900                                 TO AN-DETAIL
065000         MOVE "OPEN"             TO AN-STATUS
065100         PERFORM 400-WRITE-ONE-ANOMALY
065200     END-IF.
065300
065400*-----------------------------------------------------------------
065500 400-WRITE-ONE-ANOMALY.
065600     WRITE AN-ANOMALY-RECORD.
065700     ADD 1 TO WS-ANOM-COUNT.
065800
065900******************************************************************
066000 400-WRITE-ONE-TRANSACTION.
066100     MOVE WT-SEQ(WS-SUB-I)         TO TX-SEQ.
066200     MOVE WT-DATE(WS-SUB-I)        TO TX-DATE.
066300     MOVE WT-DESC(WS-SUB-I)        TO TX-DESC.
066400     MOVE WT-AMOUNT(WS-SUB-I)      TO TX-AMOUNT.
066500     MOVE "THB"                    TO TX-CURRENCY.
066600     MOVE WT-CATEGORY-ID(WS-SUB-I) TO TX-CATEGORY-ID.
066700     MOVE WT-RULE-ID(WS-SUB-I)     TO TX-RULE-ID.
066800     WRITE TX-TRANSACTION-RECORD.
066900
067000*-----------------------------------------------------------------
067100 400-WRITE-ONE-RULE-OUT.
067200     MOVE WR-ID(WS-SUB-I)          TO RO-ID.
067300     MOVE WR-KEYWORD(WS-SUB-I)     TO RO-KEYWORD.
067400     MOVE WR-CATEGORY-ID(WS-SUB-I) TO RO-CATEGORY-ID.
067500     MOVE WR-PRIORITY(WS-SUB-I)    TO RO-PRIORITY.
067600     MOVE WR-MATCH-COUNT(WS-SUB-I) TO RO-MATCH-COUNT.
067700     WRITE RO-RULE-OUT-RECORD.
067800
067900******************************************************************
068000 900-FAIL-NO-VALID-ROWS.
068100     MOVE "N" TO WS-BATCH-STATUS-SW.
068200     MOVE "STATEMENT FILE CONTAINS NO VALID TRANSACTION ROWS"
068300                             TO WS-ERROR-TEXT.
